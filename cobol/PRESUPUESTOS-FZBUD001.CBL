000100******************************************************************
000200* FECHA       : 14/09/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZBUD001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : RECORRE EL MAESTRO DE PRESUPUESTOS POR USUARIO,  *
000800*             : CALCULA EL GASTADO DE CADA PRESUPUESTO ACTIVO    *
000900*             : CONTRA FZTRNM (LLAMANDO A FZSPT001), CLASIFICA   *
001000*             : SU ESTADO, GENERA ALERTAS DE ADVERTENCIA O       *
001100*             : EXCESO (SIN DUPLICAR LAS YA EXISTENTES Y NO      *
001200*             : LEIDAS) Y ESCRIBE EL RESUMEN POR USUARIO.        *
001300* ARCHIVOS    : FZBUDM=E,FZCATM=E,FZTRNM=E,FZALTI=E,FZALTO=S,    *
001400*             : FZRPTL=S                                         *
001500* ACCION (ES) : P=PROCESA                                        *
001600* PROGRAMA(S) : FZSPT001                                         *
001700* INSTALADO   : 21/09/1994                                       *
001800* BPM/RATIONAL: 450231                                           *
001900******************************************************************
002000*                  B I T A C O R A   D E   C A M B I O S         *
002100******************************************************************
002200* 14/09/1994 EEDR TCK-45161 VERSION ORIGINAL DEL PROGRAMA.       *
002300* 02/03/1996 PEDR TCK-45192 SE AGREGA DEDUPLICACION DE ALERTAS   *
002400*                           NO LEIDAS ANTES DE GENERAR UNA NUEVA.*
002500* 19/01/1999 EEDR TCK-45216 REVISION Y2K DE FECHAS DE INICIO Y   *
002600*                           FIN DE PRESUPUESTO, SIN HALLAZGOS.   *
002700* 11/05/2001 JMQ  TCK-45249 SE EXCLUYEN PRESUPUESTOS INACTIVOS   *
002800*                           DEL CALCULO DE ESTADO Y ALERTAS,     *
002900*                           SOLO CUENTAN PARA EL TOTAL DE        *
003000*                           PRESUPUESTOS DEL RESUMEN.            *
003100* 07/02/2009 PEDR TCK-45277 SE CORRIGE REDONDEO DE PCT-USADO A   *
003200*                           CUATRO DECIMALES ANTES DE MULTIPLICAR*
003300*                           POR CIEN.                            *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    FZBUD001.
003700 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003800 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FINANZAS PERSONALES.
003900 DATE-WRITTEN.  14/09/1994.
004000 DATE-COMPILED.
004100 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800******************************************************************
004900*              A R C H I V O S   D E   E N T R A D A             *
005000******************************************************************
005100     SELECT FZBUDM ASSIGN TO FZBUDM
005200            ORGANIZATION IS SEQUENTIAL
005300            ACCESS MODE  IS SEQUENTIAL
005400            FILE STATUS  IS FS-FZBUDM.
005500     SELECT FZCATM ASSIGN TO FZCATM
005600            ORGANIZATION IS SEQUENTIAL
005700            ACCESS MODE  IS SEQUENTIAL
005800            FILE STATUS  IS FS-FZCATM.
005900     SELECT FZALTI ASSIGN TO FZALTI
006000            ORGANIZATION IS SEQUENTIAL
006100            ACCESS MODE  IS SEQUENTIAL
006200            FILE STATUS  IS FS-FZALTI.
006300******************************************************************
006400*              A R C H I V O S   D E   S A L I D A               *
006500******************************************************************
006600     SELECT FZALTO ASSIGN TO FZALTO
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS  IS FS-FZALTO.
006900     SELECT FZRPTL ASSIGN TO FZRPTL
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS  IS FS-FZRPTL.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  FZBUDM
007500     RECORDING MODE IS F.
007600     COPY FZBUDR.
007700 FD  FZCATM
007800     RECORDING MODE IS F.
007900     COPY FZCATR.
008000 FD  FZALTI
008100     RECORDING MODE IS F.
008200     COPY FZALTR REPLACING ==FZAL-== BY ==FZTI-==.
008300 FD  FZALTO
008400     RECORDING MODE IS F.
008500     COPY FZALTR REPLACING ==FZAL-== BY ==FZTO-==.
008600 FD  FZRPTL
008700     RECORDING MODE IS F.
008800 01  REG-FZRPTL                   PIC X(132).
008900 WORKING-STORAGE SECTION.
009000 01  WKS-FS-STATUS.
009100     05  FS-FZBUDM                PIC 9(02) VALUE ZEROES.
009200     05  FS-FZCATM                PIC 9(02) VALUE ZEROES.
009300     05  FS-FZALTI                PIC 9(02) VALUE ZEROES.
009400     05  FS-FZALTO                PIC 9(02) VALUE ZEROES.
009500     05  FS-FZRPTL                PIC 9(02) VALUE ZEROES.
009600     05  FILLER                   PIC X(05) VALUE SPACES.
009700 COPY FZCATTB.
009800******************************************************************
009900*     TABLA DE ALERTAS EXISTENTES NO LEIDAS, CARGADA DE FZALTI   *
010000*     AL INICIO, USADA PARA NO DUPLICAR UNA ALERTA YA EMITIDA    *
010100******************************************************************
010200 01  WKS-TABLA-ALERTAS.
010300     05  WKS-TOTAL-ALERTAS        PIC 9(05) COMP VALUE ZERO.
010400     05  FILLER                   PIC X(03) VALUE SPACES.
010500     05  WKS-ALERTA OCCURS 0 TO 2000 TIMES
010600                        DEPENDING ON WKS-TOTAL-ALERTAS
010700                        INDEXED BY WKS-AX.
010800         10  WKS-AL-PRESUPUESTO-ID PIC 9(09).
010900         10  WKS-AL-TIPO           PIC X(08).
011000 01  WKS-FLAGS.
011100     05  WKS-FIN-FZBUDM           PIC X(01) VALUE 'N'.
011200         88  FIN-FZBUDM                   VALUE 'Y'.
011300     05  WKS-PRIMER-REGISTRO      PIC X(01) VALUE 'Y'.
011400         88  ES-PRIMER-REGISTRO           VALUE 'Y'.
011500     05  WKS-EXISTE-ALERTA        PIC X(01) VALUE 'N'.
011600         88  YA-EXISTE-ALERTA             VALUE 'Y'.
011700     05  FILLER                   PIC X(06) VALUE SPACES.
011800 77  WKS-USUARIO-ACTUAL           PIC 9(09) VALUE ZERO.
011900 77  WKS-USUARIO-ANTERIOR         PIC 9(09) VALUE ZERO.
012000 77  WKS-TOTAL-LEIDOS             PIC 9(07) COMP VALUE ZERO.
012100 77  WKS-TOTAL-ALERTAS-GEN        PIC 9(05) COMP VALUE ZERO.
012200******************************************************************
012300*     PARAMETROS DE LLAMADA A LA RUTINA COMPARTIDA FZSPT001      *
012400******************************************************************
012500 01  WKS-PARAMETROS-GASTADO.
012600     05  WKS-PG-USUARIO           PIC 9(09).
012700     05  WKS-PG-CATEGORIA-ID      PIC 9(09).
012800     05  WKS-PG-FECHA-INICIO      PIC 9(08).
012900     05  WKS-PG-FEC-INI-R REDEFINES WKS-PG-FECHA-INICIO.
013000         10  WKS-PG-INI-ANIO      PIC 9(04).
013100         10  WKS-PG-INI-MES       PIC 9(02).
013200         10  WKS-PG-INI-DIA       PIC 9(02).
013300     05  WKS-PG-FECHA-FIN         PIC 9(08).
013400     05  WKS-PG-FEC-FIN-R REDEFINES WKS-PG-FECHA-FIN.
013500         10  WKS-PG-FIN-ANIO      PIC 9(04).
013600         10  WKS-PG-FIN-MES       PIC 9(02).
013700         10  WKS-PG-FIN-DIA       PIC 9(02).
013800     05  WKS-PG-MONTO-GASTADO     PIC S9(08)V99.
013900     05  FILLER                   PIC X(04) VALUE SPACES.
014000******************************************************************
014100*     ESTADO CALCULADO DEL PRESUPUESTO EN TURNO                 *
014200******************************************************************
014300 01  WKS-ESTADO-PRESUPUESTO.
014400     05  WKS-EP-SPENT             PIC S9(08)V99.
014500     05  WKS-EP-REMAINING         PIC S9(08)V99.
014600     05  WKS-EP-PCT-4DEC          PIC S9(03)V9999 COMP-3.
014700     05  WKS-EP-PCT-USADO         PIC S9(03)V99.
014800     05  WKS-EP-ESTADO            PIC X(09).
014900         88  WKS-EP-ON-TRACK               VALUE 'ON-TRACK '.
015000         88  WKS-EP-WARNING                VALUE 'WARNING  '.
015100         88  WKS-EP-EXCEEDED               VALUE 'EXCEEDED '.
015200     05  FILLER                   PIC X(04) VALUE SPACES.
015300 01  WKS-ESTADO-PRESUPUESTO-R REDEFINES WKS-ESTADO-PRESUPUESTO
015400                               PIC X(42).
015500 01  WKS-MENSAJE-ALERTA           PIC X(80).
015600******************************************************************
015700*     ACUMULADORES DEL RESUMEN DEL USUARIO (SOLO SOBRE           *
015800*     PRESUPUESTOS ACTIVOS, SALVO EL TOTAL DE PRESUPUESTOS)      *
015900******************************************************************
016000 01  WKS-RESUMEN-USUARIO.
016100     05  WKS-RU-TOTAL-PRESUP      PIC 9(05) COMP VALUE ZERO.
016200     05  WKS-RU-ACTIVOS           PIC 9(05) COMP VALUE ZERO.
016300     05  WKS-RU-ON-TRACK          PIC 9(05) COMP VALUE ZERO.
016400     05  WKS-RU-WARNING           PIC 9(05) COMP VALUE ZERO.
016500     05  WKS-RU-EXCEEDED          PIC 9(05) COMP VALUE ZERO.
016600     05  WKS-RU-MONTO-PRESUP      PIC S9(10)V99 COMP-3 VALUE ZERO.
016700     05  WKS-RU-TOTAL-GASTADO     PIC S9(10)V99 COMP-3 VALUE ZERO.
016800     05  WKS-RU-TOTAL-RESTANTE    PIC S9(10)V99 COMP-3 VALUE ZERO.
016900     05  FILLER                   PIC X(04) VALUE SPACES.
017000 01  WKS-MASCARA-MONTO            PIC ZZ,ZZZ,ZZ9.99-.
017100 01  WKS-MASCARA-PCT              PIC ZZ9.99.
017200 01  WKS-MASCARA-CONTADOR         PIC ZZ,ZZ9.
017300******************************************************************
017400*     LINEAS DEL REPORTE DE ESTADO DE PRESUPUESTOS (FZRPTL)      *
017500******************************************************************
017600 01  WKS-LINEA-ENCABEZADO.
017700     05  FILLER            PIC X(20) VALUE 'PRESUPUESTOS USUARIO'.
017800     05  LE-USUARIO           PIC Z(08)9.
017900     05  FILLER               PIC X(103) VALUE SPACES.
018000 01  WKS-LINEA-DETALLE.
018100     05  FILLER               PIC X(02) VALUE SPACES.
018200     05  LD-NOMBRE            PIC X(30).
018300     05  FILLER               PIC X(02) VALUE SPACES.
018400     05  LD-MONTO             PIC ZZ,ZZZ,ZZ9.99-.
018500     05  FILLER               PIC X(02) VALUE SPACES.
018600     05  LD-GASTADO           PIC ZZ,ZZZ,ZZ9.99-.
018700     05  FILLER               PIC X(02) VALUE SPACES.
018800     05  LD-RESTANTE          PIC ZZ,ZZZ,ZZ9.99-.
018900     05  FILLER               PIC X(02) VALUE SPACES.
019000     05  LD-PCT               PIC ZZ9.99.
019100     05  FILLER               PIC X(02) VALUE SPACES.
019200     05  LD-ESTADO            PIC X(09).
019300     05  FILLER               PIC X(37) VALUE SPACES.
019400 01  WKS-LINEA-TOTALES.
019500     05  FILLER            PIC X(19) VALUE 'TOTALES PRESUPUESTO'.
019600     05  LT-PRESUPUESTADO     PIC ZZ,ZZZ,ZZ9.99-.
019700     05  FILLER               PIC X(02) VALUE SPACES.
019800     05  LT-GASTADO           PIC ZZ,ZZZ,ZZ9.99-.
019900     05  FILLER               PIC X(02) VALUE SPACES.
020000     05  LT-RESTANTE          PIC ZZ,ZZZ,ZZ9.99-.
020100     05  FILLER               PIC X(62) VALUE SPACES.
020200 01  WKS-LINEA-RESUMEN.
020300     05  FILLER               PIC X(10) VALUE 'TOTAL:'.
020400     05  LR-TOTAL             PIC ZZ,ZZ9.
020500     05  FILLER               PIC X(02) VALUE SPACES.
020600     05  FILLER               PIC X(10) VALUE 'ACTIVOS:'.
020700     05  LR-ACTIVOS           PIC ZZ,ZZ9.
020800     05  FILLER               PIC X(02) VALUE SPACES.
020900     05  FILLER               PIC X(12) VALUE 'ON-TRACK:'.
021000     05  LR-ON-TRACK          PIC ZZ,ZZ9.
021100     05  FILLER               PIC X(02) VALUE SPACES.
021200     05  FILLER               PIC X(12) VALUE 'WARNING:'.
021300     05  LR-WARNING           PIC ZZ,ZZ9.
021400     05  FILLER               PIC X(02) VALUE SPACES.
021500     05  FILLER               PIC X(12) VALUE 'EXCEEDED:'.
021600     05  LR-EXCEEDED          PIC ZZ,ZZ9.
021700     05  FILLER               PIC X(46) VALUE SPACES.
021800******************************************************************
021900 PROCEDURE DIVISION.
022000 000-MAIN SECTION.
022100     PERFORM 100-INICIO
022200     PERFORM 200-CARGA-CATEGORIAS
022300     PERFORM 210-CARGA-ALERTAS-EXISTENTES
022400     PERFORM 300-PROCESA-PRESUPUESTOS
022500     IF NOT ES-PRIMER-REGISTRO
022600        PERFORM 410-ESCRIBE-RESUMEN
022700     END-IF
022800     PERFORM 500-ESTADISTICAS
022900     PERFORM 900-TERMINA
023000     STOP RUN.
023100 000-MAIN-E. EXIT.
023200
023300 100-INICIO SECTION.
023400     OPEN INPUT  FZBUDM
023500     OPEN INPUT  FZCATM
023600     OPEN INPUT  FZALTI
023700     OPEN OUTPUT FZALTO
023800     OPEN OUTPUT FZRPTL
023900     IF FS-FZBUDM NOT = 0 OR FS-FZCATM NOT = 0
024000        OR FS-FZALTI NOT = 0
024100        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE FZBUD001'
024200        DISPLAY 'FZBUDM: ' FS-FZBUDM ' FZCATM: ' FS-FZCATM
024300        DISPLAY 'FZALTI: ' FS-FZALTI
024400        MOVE 91 TO RETURN-CODE
024500        STOP RUN
024600     END-IF.
024700 100-INICIO-E. EXIT.
024800
024900 200-CARGA-CATEGORIAS SECTION.
025000     MOVE ZERO TO FZTB-TOTAL-CATEGORIAS
025100     PERFORM 205-LEE-FZCATM
025200     PERFORM 207-ACUMULA-CATEGORIA THRU 207-ACUMULA-CATEGORIA-E
025300        UNTIL FS-FZCATM = 10
025400     CLOSE FZCATM.
025500 200-CARGA-CATEGORIAS-E. EXIT.
025600
025700 205-LEE-FZCATM SECTION.
025800     READ FZCATM
025900         AT END MOVE 10 TO FS-FZCATM
026000     END-READ.
026100 205-LEE-FZCATM-E. EXIT.
026200
026300 207-ACUMULA-CATEGORIA SECTION.
026400     ADD 1 TO FZTB-TOTAL-CATEGORIAS
026500     SET FZTB-X TO FZTB-TOTAL-CATEGORIAS
026600     MOVE FZCT-ID     TO FZTB-ID (FZTB-X)
026700     MOVE FZCT-NOMBRE TO FZTB-NOMBRE (FZTB-X)
026800     MOVE FZCT-TIPO   TO FZTB-TIPO (FZTB-X)
026900     PERFORM 205-LEE-FZCATM.
027000 207-ACUMULA-CATEGORIA-E. EXIT.
027100
027200 210-CARGA-ALERTAS-EXISTENTES SECTION.
027300     MOVE ZERO TO WKS-TOTAL-ALERTAS
027400     PERFORM 213-LEE-FZALTI
027500     PERFORM 216-ACUMULA-ALERTA THRU 216-ACUMULA-ALERTA-E
027600        UNTIL FS-FZALTI = 10
027700     CLOSE FZALTI.
027800 210-CARGA-ALERTAS-EXISTENTES-E. EXIT.
027900
028000 213-LEE-FZALTI SECTION.
028100     READ FZALTI
028200         AT END MOVE 10 TO FS-FZALTI
028300     END-READ.
028400 213-LEE-FZALTI-E. EXIT.
028500
028600 216-ACUMULA-ALERTA SECTION.
028700     IF FZTI-NO-LEIDA
028800        ADD 1 TO WKS-TOTAL-ALERTAS
028900        SET WKS-AX TO WKS-TOTAL-ALERTAS
029000        MOVE FZTI-PRESUPUESTO-ID
029100                            TO WKS-AL-PRESUPUESTO-ID (WKS-AX)
029200        MOVE FZTI-TIPO           TO WKS-AL-TIPO (WKS-AX)
029300     END-IF
029400     PERFORM 213-LEE-FZALTI.
029500 216-ACUMULA-ALERTA-E. EXIT.
029600
029700******************************************************************
029800*  LEE EL MAESTRO DE PRESUPUESTOS SECUENCIAL, CON RUPTURA DE     *
029900*  CONTROL POR USUARIO                                           *
030000******************************************************************
030100 300-PROCESA-PRESUPUESTOS SECTION.
030200     READ FZBUDM
030300         AT END SET FIN-FZBUDM TO TRUE
030400     END-READ
030500     PERFORM 305-PROCESA-UN-PRESUPUESTO
030600        THRU 305-PROCESA-UN-PRESUPUESTO-E UNTIL FIN-FZBUDM.
030700 300-PROCESA-PRESUPUESTOS-E. EXIT.
030800
030900 305-PROCESA-UN-PRESUPUESTO SECTION.
031000     IF ES-PRIMER-REGISTRO
031100        MOVE FZBD-USUARIO TO WKS-USUARIO-ACTUAL
031200        MOVE FZBD-USUARIO TO WKS-USUARIO-ANTERIOR
031300        MOVE 'N' TO WKS-PRIMER-REGISTRO
031400     ELSE
031500        MOVE FZBD-USUARIO TO WKS-USUARIO-ACTUAL
031600        IF WKS-USUARIO-ACTUAL NOT = WKS-USUARIO-ANTERIOR
031700           PERFORM 410-ESCRIBE-RESUMEN
031800           PERFORM 420-REINICIA-RESUMEN
031900           MOVE WKS-USUARIO-ACTUAL TO WKS-USUARIO-ANTERIOR
032000        END-IF
032100     END-IF
032200     PERFORM 310-VALIDA-PRESUPUESTO
032300     READ FZBUDM
032400         AT END SET FIN-FZBUDM TO TRUE
032500     END-READ.
032600 305-PROCESA-UN-PRESUPUESTO-E. EXIT.
032700
032800******************************************************************
032900*  DESCARTA PRESUPUESTOS QUE NO DEBIERON HABER LLEGADO VALIDOS   *
033000*  (FIN ANTES DE INICIO, MONTO MENOR A 1.00, UMBRAL FUERA DE     *
033100*  RANGO 0-100); ESTOS YA FUERON RECHAZADOS EN EL ALTA.          *
033200******************************************************************
033300 310-VALIDA-PRESUPUESTO SECTION.
033400     ADD 1 TO WKS-RU-TOTAL-PRESUP
033500     ADD 1 TO WKS-TOTAL-LEIDOS
033600     IF FZBD-FECHA-FIN < FZBD-FECHA-INICIO
033700        OR FZBD-MONTO < 1.00
033800        OR FZBD-UMBRAL-ALERTA < 0
033900        OR FZBD-UMBRAL-ALERTA > 100
034000        CONTINUE
034100     ELSE
034200        IF FZBD-ESTA-ACTIVO                                       TK45249 
034300           ADD 1 TO WKS-RU-ACTIVOS
034400           PERFORM 320-CALCULA-GASTADO
034500           PERFORM 330-CLASIFICA-ESTADO
034600           PERFORM 340-GENERA-ALERTA
034700           PERFORM 350-ESCRIBE-DETALLE
034800           PERFORM 360-ACUMULA-RESUMEN
034900        END-IF
035000     END-IF.
035100 310-VALIDA-PRESUPUESTO-E. EXIT.
035200
035300******************************************************************
035400*  SPENT DEL PRESUPUESTO EN TURNO, VIA LA RUTINA COMPARTIDA      *
035500*  FZSPT001 (CATEGORIA 0 SIGNIFICA TODAS LAS CATEGORIAS)         *
035600******************************************************************
035700 320-CALCULA-GASTADO SECTION.
035800     MOVE FZBD-USUARIO      TO WKS-PG-USUARIO
035900     MOVE FZBD-CATEGORIA-ID TO WKS-PG-CATEGORIA-ID
036000     MOVE FZBD-FECHA-INICIO TO WKS-PG-FECHA-INICIO
036100     MOVE FZBD-FECHA-FIN    TO WKS-PG-FECHA-FIN
036200     CALL 'FZSPT001' USING WKS-PARAMETROS-GASTADO
036300     MOVE WKS-PG-MONTO-GASTADO TO WKS-EP-SPENT.
036400 320-CALCULA-GASTADO-E. EXIT.
036500
036600******************************************************************
036700*  REMAINING = MONTO - GASTADO; PCT-USADO SE REDONDEA PRIMERO A  *
036800*  CUATRO DECIMALES Y LUEGO SE MULTIPLICA POR CIEN (TCK-45277)   *TK45277 
036900******************************************************************
037000 330-CLASIFICA-ESTADO SECTION.
037100     SUBTRACT WKS-EP-SPENT FROM FZBD-MONTO GIVING WKS-EP-REMAINING
037200     IF FZBD-MONTO = ZERO
037300        MOVE ZERO TO WKS-EP-PCT-4DEC                              TK45277 
037400     ELSE
037500        DIVIDE WKS-EP-SPENT BY FZBD-MONTO
037600              GIVING WKS-EP-PCT-4DEC ROUNDED                      TK45277 
037700     END-IF
037800     MULTIPLY WKS-EP-PCT-4DEC BY 100 GIVING WKS-EP-PCT-USADO      TK45277 
037900     EVALUATE TRUE
038000        WHEN WKS-EP-PCT-USADO >= 100
038100           SET WKS-EP-EXCEEDED TO TRUE
038200        WHEN WKS-EP-PCT-USADO >= FZBD-UMBRAL-ALERTA
038300           SET WKS-EP-WARNING TO TRUE
038400        WHEN OTHER
038500           SET WKS-EP-ON-TRACK TO TRUE
038600     END-EVALUATE.
038700 330-CLASIFICA-ESTADO-E. EXIT.
038800
038900******************************************************************
039000*  GENERA UNA ALERTA SI EL ESTADO ES WARNING O EXCEEDED, SALVO   *TK45192 
039100*  QUE YA EXISTA UNA NO LEIDA DEL MISMO TIPO PARA ESE PRESUPUESTO*TK45192 
039200******************************************************************TK45192 
039300 340-GENERA-ALERTA SECTION.                                       TK45192 
039400     IF WKS-EP-ON-TRACK                                           TK45192 
039500        CONTINUE                                                  TK45192 
039600     ELSE
039700        MOVE 'N' TO WKS-EXISTE-ALERTA
039800        SET WKS-AX TO 1
039900        PERFORM 342-BUSCA-ALERTA-DUP THRU 342-BUSCA-ALERTA-DUP-E
040000           UNTIL WKS-AX > WKS-TOTAL-ALERTAS
040100        IF NOT YA-EXISTE-ALERTA
040200           PERFORM 345-ARMA-MENSAJE
040300           MOVE FZBD-ID        TO FZTO-PRESUPUESTO-ID
040400           MOVE FZBD-USUARIO   TO FZTO-USUARIO
040500           MOVE WKS-EP-ESTADO (1:8) TO FZTO-TIPO
040600           MOVE WKS-EP-PCT-USADO TO FZTO-PORCENTAJE-USO
040700           MOVE 'N'            TO FZTO-LEIDA
040800           MOVE WKS-MENSAJE-ALERTA TO FZTO-MENSAJE
040900           WRITE FZTO-REGISTRO
041000           ADD 1 TO WKS-TOTAL-ALERTAS-GEN
041100        END-IF
041200     END-IF.
041300 340-GENERA-ALERTA-E. EXIT.
041400
041500 342-BUSCA-ALERTA-DUP SECTION.
041600     IF WKS-AL-PRESUPUESTO-ID (WKS-AX) = FZBD-ID
041700        AND WKS-AL-TIPO (WKS-AX) = WKS-EP-ESTADO (1:8)
041800        MOVE 'Y' TO WKS-EXISTE-ALERTA
041900     END-IF
042000     SET WKS-AX UP BY 1.
042100 342-BUSCA-ALERTA-DUP-E. EXIT.
042200
042300 345-ARMA-MENSAJE SECTION.
042400     MOVE WKS-EP-PCT-USADO TO WKS-MASCARA-PCT
042500     IF WKS-EP-WARNING
042600        STRING 'El presupuesto ''' DELIMITED BY SIZE
042700               FZBD-NOMBRE         DELIMITED BY '  '
042800               ''' ha alcanzado el ' DELIMITED BY SIZE
042900               WKS-MASCARA-PCT     DELIMITED BY SIZE
043000               '% de su limite asignado.' DELIMITED BY SIZE
043100               INTO WKS-MENSAJE-ALERTA
043200        END-STRING
043300     ELSE
043400        STRING 'El presupuesto ''' DELIMITED BY SIZE
043500               FZBD-NOMBRE         DELIMITED BY '  '
043600               ''' ha sido excedido (' DELIMITED BY SIZE
043700               WKS-MASCARA-PCT     DELIMITED BY SIZE
043800               '%).'               DELIMITED BY SIZE
043900               INTO WKS-MENSAJE-ALERTA
044000        END-STRING
044100     END-IF.
044200 345-ARMA-MENSAJE-E. EXIT.
044300
044400 350-ESCRIBE-DETALLE SECTION.
044500     IF ES-PRIMER-REGISTRO
044600        CONTINUE
044700     END-IF
044800     MOVE SPACES TO WKS-LINEA-DETALLE
044900     MOVE FZBD-NOMBRE       TO LD-NOMBRE
045000     MOVE FZBD-MONTO        TO LD-MONTO
045100     MOVE WKS-EP-SPENT      TO LD-GASTADO
045200     MOVE WKS-EP-REMAINING  TO LD-RESTANTE
045300     MOVE WKS-EP-PCT-USADO  TO LD-PCT
045400     MOVE WKS-EP-ESTADO     TO LD-ESTADO
045500     WRITE REG-FZRPTL FROM WKS-LINEA-DETALLE.
045600 350-ESCRIBE-DETALLE-E. EXIT.
045700
045800 360-ACUMULA-RESUMEN SECTION.
045900     EVALUATE TRUE
046000        WHEN WKS-EP-ON-TRACK ADD 1 TO WKS-RU-ON-TRACK
046100        WHEN WKS-EP-WARNING  ADD 1 TO WKS-RU-WARNING
046200        WHEN WKS-EP-EXCEEDED ADD 1 TO WKS-RU-EXCEEDED
046300     END-EVALUATE
046400     ADD FZBD-MONTO       TO WKS-RU-MONTO-PRESUP
046500     ADD WKS-EP-SPENT     TO WKS-RU-TOTAL-GASTADO
046600     ADD WKS-EP-REMAINING TO WKS-RU-TOTAL-RESTANTE.
046700 360-ACUMULA-RESUMEN-E. EXIT.
046800
046900******************************************************************
047000*  ESCRIBE EL ENCABEZADO Y EL RESUMEN DEL USUARIO ANTERIOR       *
047100******************************************************************
047200 410-ESCRIBE-RESUMEN SECTION.
047300     MOVE SPACES TO WKS-LINEA-ENCABEZADO
047400     MOVE WKS-USUARIO-ANTERIOR TO LE-USUARIO
047500     WRITE REG-FZRPTL FROM WKS-LINEA-ENCABEZADO
047600     MOVE SPACES TO WKS-LINEA-TOTALES
047700     MOVE WKS-RU-MONTO-PRESUP TO LT-PRESUPUESTADO
047800     MOVE WKS-RU-TOTAL-GASTADO       TO LT-GASTADO
047900     MOVE WKS-RU-TOTAL-RESTANTE      TO LT-RESTANTE
048000     WRITE REG-FZRPTL FROM WKS-LINEA-TOTALES
048100     MOVE SPACES TO WKS-LINEA-RESUMEN
048200     MOVE WKS-RU-TOTAL-PRESUP TO LR-TOTAL
048300     MOVE WKS-RU-ACTIVOS      TO LR-ACTIVOS
048400     MOVE WKS-RU-ON-TRACK     TO LR-ON-TRACK
048500     MOVE WKS-RU-WARNING      TO LR-WARNING
048600     MOVE WKS-RU-EXCEEDED     TO LR-EXCEEDED
048700     WRITE REG-FZRPTL FROM WKS-LINEA-RESUMEN.
048800 410-ESCRIBE-RESUMEN-E. EXIT.
048900
049000 420-REINICIA-RESUMEN SECTION.
049100     MOVE ZERO TO WKS-RU-TOTAL-PRESUP
049200     MOVE ZERO TO WKS-RU-ACTIVOS
049300     MOVE ZERO TO WKS-RU-ON-TRACK
049400     MOVE ZERO TO WKS-RU-WARNING
049500     MOVE ZERO TO WKS-RU-EXCEEDED
049600     MOVE ZERO TO WKS-RU-MONTO-PRESUP
049700     MOVE ZERO TO WKS-RU-TOTAL-GASTADO
049800     MOVE ZERO TO WKS-RU-TOTAL-RESTANTE.
049900 420-REINICIA-RESUMEN-E. EXIT.
050000
050100 500-ESTADISTICAS SECTION.
050200     DISPLAY '******************************************'
050300     MOVE WKS-TOTAL-LEIDOS TO WKS-MASCARA-CONTADOR
050400     DISPLAY 'PRESUPUESTOS LEIDOS   : ' WKS-MASCARA-CONTADOR
050500     MOVE WKS-TOTAL-ALERTAS-GEN TO WKS-MASCARA-CONTADOR
050600     DISPLAY 'ALERTAS GENERADAS     : ' WKS-MASCARA-CONTADOR
050700     DISPLAY '******************************************'.
050800 500-ESTADISTICAS-E. EXIT.
050900
051000 900-TERMINA SECTION.
051100     CLOSE FZBUDM
051200     CLOSE FZALTO
051300     CLOSE FZRPTL.
051400 900-TERMINA-E. EXIT.
