000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZTRN001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA EL ARCHIVO DE MOVIMIENTOS DE FINANZAS     *
000800*             : PERSONALES CONTRA EL MAESTRO DE CATEGORIAS,      *
000900*             : ACUMULA INGRESOS Y GASTOS POR USUARIO Y POR      *
001000*             : CATEGORIA DENTRO DEL RANGO DE FECHAS SOLICITADO  *
001100*             : Y EMITE EL REPORTE DE SALDOS (BALANCE) CON       *
001200*             : RUPTURA DE CONTROL POR USUARIO                   *
001300* ARCHIVOS    : FZCATM=E,FZTRNM=E,FZRPTL=S,FZERRL=S              *
001400* ACCION (ES) : P=PROCESA                                        *
001500* INSTALADO   : 18/03/1991                                       *
001600* BPM/RATIONAL: 450217                                           *
001700******************************************************************
001800*                  B I T A C O R A   D E   C A M B I O S         *
001900******************************************************************
002000* 14/03/1991 PEDR TCK-45102 VERSION ORIGINAL DEL PROGRAMA.       *
002100* 02/09/1992 PEDR TCK-45140 SE AGREGA VALIDACION DE FECHA FUTURA *
002200*                           CONTRA LA FECHA DE CORRIDA.          *
002300* 19/07/1994 EEDR TCK-45166 CORRIGE ACUMULADO DE GASTOS CUANDO   *
002400*                           LA CATEGORIA VIENE EN BLANCO EN LA   *
002500*                           TARJETA DE PARAMETROS.               *
002600* 11/01/1999 PEDR TCK-45210 REVISION Y2K DE TODAS LAS FECHAS DE  *
002700*                           TRABAJO DEL PROGRAMA (WKS-FECHA-*).  *
002800*                           NO SE ENCONTRARON VENTANAS DE SIGLO. *
002900* 23/05/2001 EEDR TCK-45239 SE AMPLIA EL REPORTE DE BALANCE PARA *
003000*                           INCLUIR EL SALDO NETO POR USUARIO.   *
003100* 09/10/2006 PEDR TCK-45288 SE AGREGA CONTEO DE RECHAZADOS AL    *
003200*                           FINAL DEL LISTADO DE ERRORES.        *
003300* 30/06/2011 JMQ  TCK-45301 AJUSTE DE LA MASCARA DE IMPRESION DE *
003400*                           MONTOS EN EL REPORTE DE BALANCE.     *
003500* 02/10/2013 EEDR TCK-45313 EL CONTEO DE RECHAZADOS DE TCK-45288 *TK45313 
003600*                           SOLO SALIA POR DISPLAY; SE AGREGA    *TK45313 
003700*                           CIFRA DE CONTROL AL ARCHIVO FZERRL   *TK45313 
003800*                           PARA QUE EL LISTADO ENTREGADO        *TK45313 
003900*                           TAMBIEN TRAIGA EL TOTAL.             *TK45313 
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    FZTRN001.
004300 AUTHOR.        ERICK RAMIREZ.
004400 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FINANZAS PERSONALES.
004500 DATE-WRITTEN.  14/03/1991.
004600 DATE-COMPILED.
004700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT FZCATM ASSIGN TO FZCATM
005500            ORGANIZATION IS SEQUENTIAL
005600            ACCESS MODE  IS SEQUENTIAL
005700            FILE STATUS  IS FS-FZCATM.
005800     SELECT FZTRNM ASSIGN TO FZTRNM
005900            ORGANIZATION IS SEQUENTIAL
006000            ACCESS MODE  IS SEQUENTIAL
006100            FILE STATUS  IS FS-FZTRNM.
006200     SELECT FZRPTL ASSIGN TO FZRPTL
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS FS-FZRPTL.
006500     SELECT FZERRL ASSIGN TO FZERRL
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS FS-FZERRL.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*1 -->MAESTRO DE CATEGORIAS DE FINANZAS PERSONALES
007100 FD  FZCATM
007200     RECORDING MODE IS F.
007300     COPY FZCATR.
007400*2 -->ARCHIVO DE MOVIMIENTOS, ORDENADO USUARIO/FECHA
007500 FD  FZTRNM
007600     RECORDING MODE IS F.
007700     COPY FZTRNR.
007800*3 -->REPORTE DE BALANCE POR USUARIO
007900 FD  FZRPTL
008000     RECORDING MODE IS F.
008100 01  REG-FZRPTL                   PIC X(132).
008200*4 -->LISTADO DE MOVIMIENTOS RECHAZADOS
008300 FD  FZERRL
008400     RECORDING MODE IS F.
008500 01  REG-FZERRL                   PIC X(132).
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
008900******************************************************************
009000 01  WKS-FS-STATUS.
009100     02  FS-FZCATM                PIC 9(02) VALUE ZEROES.
009200     02  FS-FZTRNM                PIC 9(02) VALUE ZEROES.
009300     02  FS-FZRPTL                PIC 9(02) VALUE ZEROES.
009400     02  FS-FZERRL                PIC 9(02) VALUE ZEROES.
009500     02  FILLER                   PIC X(04) VALUE SPACES.
009600******************************************************************
009700*           TABLA DE CATEGORIAS EN MEMORIA (COMPARTIDA)          *
009800******************************************************************
009900 COPY FZCATTB.
010000******************************************************************
010100*        TABLA DE ACUMULADOS POR CATEGORIA, USUARIO ACTUAL       *
010200******************************************************************
010300 01  WKS-TABLA-ACUM-CATEGORIA.
010400     05  WKS-ACUM-CATEGORIA OCCURS 200 TIMES
010500                            INDEXED BY WKS-AC-X.
010600         10  WKS-AC-ID             PIC 9(09).
010700         10  WKS-AC-NOMBRE         PIC X(30).
010800         10  WKS-AC-TIPO           PIC X(07).
010900         10  WKS-AC-INGRESO        PIC S9(08)V99 COMP-3.
011000         10  WKS-AC-GASTO          PIC S9(08)V99 COMP-3.
011100     05  FILLER                   PIC X(03) VALUE SPACES.
011200******************************************************************
011300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011400******************************************************************
011500 01  WKS-PARAMETROS-SYSIN.
011600     05  WKS-FECHA-CORRIDA        PIC 9(08).
011700     05  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
011800         10  WKS-FC-ANIO          PIC 9(04).
011900         10  WKS-FC-MES           PIC 9(02).
012000         10  WKS-FC-DIA           PIC 9(02).
012100     05  WKS-FECHA-INICIO-RANGO   PIC 9(08).
012200     05  WKS-FECHA-INI-RANGO-R REDEFINES WKS-FECHA-INICIO-RANGO.
012300         10  WKS-FIR-ANIO         PIC 9(04).
012400         10  WKS-FIR-MES          PIC 9(02).
012500         10  WKS-FIR-DIA          PIC 9(02).
012600     05  WKS-FECHA-FIN-RANGO      PIC 9(08).
012700     05  WKS-FECHA-FIN-RANGO-R REDEFINES WKS-FECHA-FIN-RANGO.
012800         10  WKS-FFR-ANIO         PIC 9(04).
012900         10  WKS-FFR-MES          PIC 9(02).
013000         10  WKS-FFR-DIA          PIC 9(02).
013100     05  FILLER                   PIC X(05) VALUE SPACES.
013200 77  WKS-LEIDOS-FZTRNM            PIC 9(07) COMP VALUE ZERO.
013300 77  WKS-ACEPTADOS                PIC 9(07) COMP VALUE ZERO.
013400 77  WKS-RECHAZADOS               PIC 9(07) COMP VALUE ZERO.      TK45288 
013500 77  WKS-USUARIOS-PROCESADOS      PIC 9(05) COMP VALUE ZERO.
013600 01  WKS-MASCARA-MONTO            PIC ZZ,ZZZ,ZZ9.99-.             TK45301 
013700 01  WKS-MASCARA-CONTADOR         PIC Z,ZZZ,ZZ9.
013800 01  WKS-FLAGS.
013900     05  WKS-FIN-FZTRNM           PIC 9(01) VALUE ZERO.
014000         88  FIN-FZTRNM                    VALUE 1.
014100     05  WKS-VALIDO               PIC 9(01) VALUE ZERO.
014200         88  TRN-ES-VALIDA                 VALUE 1.
014300     05  WKS-RAZON-RECHAZO        PIC 9(01) VALUE ZERO.
014400         88  RECHAZO-CATEGORIA             VALUE 1.
014500         88  RECHAZO-TIPO                  VALUE 2.
014600         88  RECHAZO-MONTO                 VALUE 3.
014700         88  RECHAZO-FECHA                 VALUE 4.
014800     05  FILLER                   PIC X(04) VALUE SPACES.
014900 01  WKS-TEXTO-RAZON               PIC X(40).
015000 01  WKS-USUARIO-ACTUAL            PIC 9(09) VALUE ZERO.
015100 01  WKS-USUARIO-ANTERIOR          PIC 9(09) VALUE ZERO.
015200 01  WKS-PRIMER-REGISTRO           PIC 9(01) VALUE 1.
015300     88  ES-PRIMER-REGISTRO                 VALUE 1.
015400 01  WKS-TOTAL-INGRESO-USUARIO     PIC S9(08)V99 COMP-3 VALUE 0.
015500 01  WKS-TOTAL-GASTO-USUARIO       PIC S9(08)V99 COMP-3 VALUE 0.
015600 01  WKS-SALDO-NETO-USUARIO        PIC S9(08)V99 COMP-3 VALUE 0.  TK45239 
015700 01  WKS-GRAN-TOTAL-INGRESO        PIC S9(09)V99 COMP-3 VALUE 0.
015800 01  WKS-GRAN-TOTAL-GASTO          PIC S9(09)V99 COMP-3 VALUE 0.
015900******************************************************************
016000*                LINEAS DE IMPRESION DEL REPORTE                 *
016100******************************************************************
016200 01  WKS-LINEA-ENCABEZADO.
016300     05  FILLER                    PIC X(20) VALUE
016400         'BALANCE - USUARIO : '.
016500     05  LE-USUARIO                PIC 9(09).
016600     05  FILLER                    PIC X(103) VALUE SPACES.
016700 01  WKS-LINEA-DETALLE.
016800     05  LD-CATEGORIA              PIC X(30).
016900     05  FILLER                    PIC X(02) VALUE SPACES.
017000     05  LD-TIPO                   PIC X(07).
017100     05  FILLER                    PIC X(02) VALUE SPACES.
017200     05  LD-MONTO                  PIC ZZ,ZZZ,ZZ9.99-.
017300     05  FILLER                    PIC X(78) VALUE SPACES.
017400 01  WKS-LINEA-TOTALES.
017500     05  FILLER                    PIC X(18) VALUE
017600         'TOTAL INGRESOS  : '.
017700     05  LT-INGRESO                PIC ZZ,ZZZ,ZZ9.99-.
017800     05  FILLER                    PIC X(04) VALUE SPACES.
017900     05  FILLER                    PIC X(18) VALUE
018000         'TOTAL GASTOS    : '.
018100     05  LT-GASTO                  PIC ZZ,ZZZ,ZZ9.99-.
018200     05  FILLER                    PIC X(04) VALUE SPACES.
018300     05  FILLER                    PIC X(12) VALUE
018400         'SALDO NETO: '.
018500     05  LT-NETO                   PIC ZZ,ZZZ,ZZ9.99-.
018600     05  FILLER                    PIC X(41) VALUE SPACES.
018700 01  WKS-LINEA-ERROR.
018800     05  LE-ID-TRN                 PIC 9(09).
018900     05  FILLER                    PIC X(02) VALUE SPACES.
019000     05  LE-RAZON                  PIC X(40).
019100     05  FILLER                    PIC X(81) VALUE SPACES.
019200******************************************************************
019300 PROCEDURE DIVISION.
019400******************************************************************
019500*               S E C C I O N    P R I N C I P A L
019600******************************************************************
019700 000-MAIN SECTION.
019800     PERFORM 100-INICIO
019900     PERFORM 200-CARGA-CATEGORIAS
020000     PERFORM 300-PROCESA-TRANSACCIONES UNTIL FIN-FZTRNM
020100     PERFORM 335-ESCRIBE-TOTAL-RECHAZOS                           TK45313 
020200     IF NOT ES-PRIMER-REGISTRO
020300        PERFORM 410-ESCRIBE-BALANCE
020400     END-IF
020500     PERFORM 500-ESTADISTICAS
020600     PERFORM 900-TERMINA
020700     STOP RUN.
020800 000-MAIN-E. EXIT.
020900
021000 100-INICIO SECTION.
021100     ACCEPT WKS-PARAMETROS-SYSIN FROM SYSIN
021200     OPEN INPUT  FZCATM FZTRNM
021300          OUTPUT FZRPTL FZERRL
021400     IF FS-FZCATM NOT = 0 OR FS-FZTRNM NOT = 0 OR
021500        FS-FZRPTL NOT = 0 OR FS-FZERRL NOT = 0
021600        DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE FZTRN001 ***'
021700        DISPLAY 'FZCATM: ' FS-FZCATM ' FZTRNM: ' FS-FZTRNM
021800        DISPLAY 'FZRPTL: ' FS-FZRPTL ' FZERRL: ' FS-FZERRL
021900        MOVE 91 TO RETURN-CODE
022000        STOP RUN
022100     END-IF.
022200 100-INICIO-E. EXIT.
022300
022400******************************************************************
022500*    CARGA DEL MAESTRO DE CATEGORIAS A TABLA, ORDEN POR ID       *
022600******************************************************************
022700 200-CARGA-CATEGORIAS SECTION.
022800     MOVE ZERO TO FZTB-TOTAL-CATEGORIAS
022900     PERFORM 210-LEE-FZCATM
023000     PERFORM 215-ACUMULA-CATEGORIA THRU 215-ACUMULA-CATEGORIA-E
023100        UNTIL FS-FZCATM = 10.
023200 200-CARGA-CATEGORIAS-E. EXIT.
023300
023400 210-LEE-FZCATM SECTION.
023500     READ FZCATM
023600         AT END
023700             MOVE 10 TO FS-FZCATM
023800     END-READ.
023900 210-LEE-FZCATM-E. EXIT.
024000
024100 215-ACUMULA-CATEGORIA SECTION.
024200     ADD 1 TO FZTB-TOTAL-CATEGORIAS
024300     SET FZTB-X TO FZTB-TOTAL-CATEGORIAS
024400     MOVE FZCT-ID     TO FZTB-ID (FZTB-X)
024500     MOVE FZCT-NOMBRE TO FZTB-NOMBRE (FZTB-X)
024600     MOVE FZCT-TIPO   TO FZTB-TIPO (FZTB-X)
024700     PERFORM 210-LEE-FZCATM.
024800 215-ACUMULA-CATEGORIA-E. EXIT.
024900
025000******************************************************************
025100*      LECTURA Y PROCESO PRINCIPAL DEL ARCHIVO DE MOVIMIENTOS    *
025200******************************************************************
025300 300-PROCESA-TRANSACCIONES SECTION.
025400     READ FZTRNM
025500         AT END
025600             MOVE 1 TO WKS-FIN-FZTRNM
025700     END-READ
025800     IF NOT FIN-FZTRNM
025900        ADD 1 TO WKS-LEIDOS-FZTRNM
026000        MOVE FZTR-USUARIO TO WKS-USUARIO-ACTUAL
026100        IF ES-PRIMER-REGISTRO
026200           MOVE WKS-USUARIO-ACTUAL TO WKS-USUARIO-ANTERIOR
026300           MOVE 0 TO WKS-PRIMER-REGISTRO
026400        END-IF
026500        IF WKS-USUARIO-ACTUAL NOT = WKS-USUARIO-ANTERIOR
026600           PERFORM 400-RUPTURA-USUARIO
026700        END-IF
026800        PERFORM 310-VALIDA-TRANSACCION
026900        IF TRN-ES-VALIDA
027000           ADD 1 TO WKS-ACEPTADOS
027100           PERFORM 320-ACUMULA-TOTALES
027200        ELSE
027300           ADD 1 TO WKS-RECHAZADOS                                TK45288 
027400           PERFORM 330-ESCRIBE-ERROR
027500        END-IF
027600     END-IF.
027700 300-PROCESA-TRANSACCIONES-E. EXIT.
027800
027900******************************************************************
028000*   VALIDA CATEGORIA, TIPO, MONTO Y FECHA DE LA TRANSACCION      *
028100******************************************************************
028200 310-VALIDA-TRANSACCION SECTION.
028300     MOVE 1 TO WKS-VALIDO
028400     MOVE 0 TO WKS-RAZON-RECHAZO
028500     SET FZTB-X TO 1
028600     SEARCH ALL FZTB-CATEGORIA
028700        AT END
028800           MOVE 0 TO WKS-VALIDO
028900           MOVE 1 TO WKS-RAZON-RECHAZO
029000        WHEN FZTB-ID (FZTB-X) = FZTR-CATEGORIA-ID
029100           IF FZTB-TIPO (FZTB-X) NOT = FZTR-TIPO
029200              MOVE 0 TO WKS-VALIDO
029300              MOVE 2 TO WKS-RAZON-RECHAZO
029400           END-IF
029500     END-SEARCH
029600     IF WKS-VALIDO = 1 AND FZTR-MONTO < 0.01
029700        MOVE 0 TO WKS-VALIDO
029800        MOVE 3 TO WKS-RAZON-RECHAZO
029900     END-IF
030000     IF WKS-VALIDO = 1 AND FZTR-FECHA > WKS-FECHA-CORRIDA         TK45140 
030100        MOVE 0 TO WKS-VALIDO                                      TK45140 
030200        MOVE 4 TO WKS-RAZON-RECHAZO                               TK45140 
030300     END-IF.                                                      TK45140 
030400 310-VALIDA-TRANSACCION-E. EXIT.
030500
030600******************************************************************
030700*   ACUMULA INGRESOS/GASTOS DEL USUARIO SI CAE EN EL RANGO       *
030800******************************************************************
030900 320-ACUMULA-TOTALES SECTION.
031000     IF FZTR-FECHA >= WKS-FECHA-INICIO-RANGO AND
031100        FZTR-FECHA <= WKS-FECHA-FIN-RANGO
031200        IF FZTR-ES-INGRESO
031300           ADD FZTR-MONTO TO WKS-TOTAL-INGRESO-USUARIO
031400                             WKS-AC-INGRESO (FZTB-X)
031500        ELSE
031600           ADD FZTR-MONTO TO WKS-TOTAL-GASTO-USUARIO
031700                             WKS-AC-GASTO (FZTB-X)
031800        END-IF
031900        MOVE FZTB-ID (FZTB-X)     TO WKS-AC-ID (FZTB-X)           TK45166 
032000        MOVE FZTB-NOMBRE (FZTB-X) TO WKS-AC-NOMBRE (FZTB-X)       TK45166 
032100        MOVE FZTB-TIPO (FZTB-X)   TO WKS-AC-TIPO (FZTB-X)         TK45166 
032200     END-IF.
032300 320-ACUMULA-TOTALES-E. EXIT.
032400
032500******************************************************************
032600*             ESCRIBE MOVIMIENTO RECHAZADO AL LISTADO            *
032700******************************************************************
032800 330-ESCRIBE-ERROR SECTION.
032900     EVALUATE TRUE
033000        WHEN RECHAZO-CATEGORIA
033100           MOVE 'CATEGORIA NO EXISTE EN EL MAESTRO'
033200                TO WKS-TEXTO-RAZON
033300        WHEN RECHAZO-TIPO
033400           MOVE 'TIPO DE MOVIMIENTO NO COINCIDE CON CATEGORIA'
033500                TO WKS-TEXTO-RAZON
033600        WHEN RECHAZO-MONTO
033700           MOVE 'MONTO MENOR AL MINIMO PERMITIDO 0.01'
033800                TO WKS-TEXTO-RAZON
033900        WHEN RECHAZO-FECHA
034000           MOVE 'FECHA POSTERIOR A LA FECHA DE CORRIDA'
034100                TO WKS-TEXTO-RAZON
034200        WHEN OTHER
034300           MOVE 'RECHAZO NO CLASIFICADO'
034400                TO WKS-TEXTO-RAZON
034500     END-EVALUATE
034600     MOVE FZTR-ID      TO LE-ID-TRN
034700     MOVE WKS-TEXTO-RAZON TO LE-RAZON
034800     WRITE REG-FZERRL FROM WKS-LINEA-ERROR.
034900 330-ESCRIBE-ERROR-E. EXIT.
035000
035100******************************************************************
035200* CIFRA DE CONTROL AL FINAL DEL LISTADO DE ERRORES, PARA QUE EL  *TK45313 
035300* ARCHIVO FZERRL POR SI SOLO TRAIGA EL TOTAL, SIN DEPENDER DEL   *TK45313 
035400* LOG DE CONSOLA (500-ESTADISTICAS).                             *TK45313 
035500******************************************************************TK45313 
035600 335-ESCRIBE-TOTAL-RECHAZOS SECTION.                              TK45313 
035700     MOVE ZERO TO LE-ID-TRN                                       TK45313 
035800     MOVE SPACES TO LE-RAZON                                      TK45313 
035900     MOVE WKS-RECHAZADOS TO WKS-MASCARA-CONTADOR                  TK45313 
036000     STRING 'TOTAL DE RECHAZOS: ' DELIMITED BY SIZE               TK45313 
036100            WKS-MASCARA-CONTADOR  DELIMITED BY SIZE               TK45313 
036200            INTO LE-RAZON                                         TK45313 
036300     WRITE REG-FZERRL FROM WKS-LINEA-ERROR.                       TK45313 
036400 335-ESCRIBE-TOTAL-RECHAZOS-E. EXIT.                              TK45313 
036500
036600******************************************************************
036700*     RUPTURA DE CONTROL DE USUARIO -- EMITE BALANCE ANTERIOR    *
036800******************************************************************
036900 400-RUPTURA-USUARIO SECTION.
037000     PERFORM 410-ESCRIBE-BALANCE
037100     MOVE WKS-USUARIO-ACTUAL TO WKS-USUARIO-ANTERIOR
037200     MOVE 0 TO WKS-TOTAL-INGRESO-USUARIO WKS-TOTAL-GASTO-USUARIO
037300     SET WKS-AC-X TO 1
037400     PERFORM 405-LIMPIA-ACUMULADOR THRU 405-LIMPIA-ACUMULADOR-E
037500        UNTIL WKS-AC-X > FZTB-TOTAL-CATEGORIAS.
037600 400-RUPTURA-USUARIO-E. EXIT.
037700
037800 405-LIMPIA-ACUMULADOR SECTION.
037900     MOVE 0 TO WKS-AC-INGRESO (WKS-AC-X)
038000                WKS-AC-GASTO (WKS-AC-X)
038100     SET WKS-AC-X UP BY 1.
038200 405-LIMPIA-ACUMULADOR-E. EXIT.
038300
038400******************************************************************
038500*       ESCRIBE EL BALANCE DEL USUARIO, DETALLE POR CATEGORIA    *
038600******************************************************************
038700 410-ESCRIBE-BALANCE SECTION.
038800     ADD 1 TO WKS-USUARIOS-PROCESADOS
038900     MOVE WKS-USUARIO-ANTERIOR TO LE-USUARIO
039000     WRITE REG-FZRPTL FROM WKS-LINEA-ENCABEZADO
039100     SET WKS-AC-X TO 1
039200     PERFORM 415-ESCRIBE-DETALLE THRU 415-ESCRIBE-DETALLE-E
039300        UNTIL WKS-AC-X > FZTB-TOTAL-CATEGORIAS
039400     COMPUTE WKS-SALDO-NETO-USUARIO =                             TK45239 
039500             WKS-TOTAL-INGRESO-USUARIO - WKS-TOTAL-GASTO-USUARIO  TK45239 
039600     MOVE WKS-TOTAL-INGRESO-USUARIO TO LT-INGRESO
039700     MOVE WKS-TOTAL-GASTO-USUARIO   TO LT-GASTO
039800     MOVE WKS-SALDO-NETO-USUARIO    TO LT-NETO                    TK45239 
039900     WRITE REG-FZRPTL FROM WKS-LINEA-TOTALES
040000     ADD WKS-TOTAL-INGRESO-USUARIO TO WKS-GRAN-TOTAL-INGRESO
040100     ADD WKS-TOTAL-GASTO-USUARIO   TO WKS-GRAN-TOTAL-GASTO.
040200 410-ESCRIBE-BALANCE-E. EXIT.
040300
040400 415-ESCRIBE-DETALLE SECTION.
040500     IF WKS-AC-INGRESO (WKS-AC-X) NOT = 0
040600        MOVE WKS-AC-NOMBRE (WKS-AC-X) TO LD-CATEGORIA
040700        MOVE 'INGRESO' TO LD-TIPO
040800        MOVE WKS-AC-INGRESO (WKS-AC-X) TO LD-MONTO
040900        WRITE REG-FZRPTL FROM WKS-LINEA-DETALLE
041000     END-IF
041100     IF WKS-AC-GASTO (WKS-AC-X) NOT = 0
041200        MOVE WKS-AC-NOMBRE (WKS-AC-X) TO LD-CATEGORIA
041300        MOVE 'GASTO' TO LD-TIPO
041400        MOVE WKS-AC-GASTO (WKS-AC-X) TO LD-MONTO
041500        WRITE REG-FZRPTL FROM WKS-LINEA-DETALLE
041600     END-IF
041700     SET WKS-AC-X UP BY 1.
041800 415-ESCRIBE-DETALLE-E. EXIT.
041900
042000******************************************************************
042100*                    E S T A D I S T I C A S                     *
042200******************************************************************
042300 500-ESTADISTICAS SECTION.
042400     DISPLAY '******************************************'
042500     MOVE WKS-LEIDOS-FZTRNM TO WKS-MASCARA-CONTADOR
042600     DISPLAY 'MOVIMIENTOS LEIDOS         : ' WKS-MASCARA-CONTADOR
042700     MOVE WKS-ACEPTADOS TO WKS-MASCARA-CONTADOR
042800     DISPLAY 'MOVIMIENTOS ACEPTADOS      : ' WKS-MASCARA-CONTADOR
042900     MOVE WKS-RECHAZADOS TO WKS-MASCARA-CONTADOR                  TK45288 
043000     DISPLAY 'MOVIMIENTOS RECHAZADOS     : ' WKS-MASCARA-CONTADOR TK45288 
043100     MOVE WKS-USUARIOS-PROCESADOS TO WKS-MASCARA-CONTADOR
043200     DISPLAY 'USUARIOS PROCESADOS        : ' WKS-MASCARA-CONTADOR
043300     DISPLAY '******************************************'.
043400 500-ESTADISTICAS-E. EXIT.
043500
043600 900-TERMINA SECTION.
043700     CLOSE FZCATM FZTRNM FZRPTL FZERRL.
043800 900-TERMINA-E. EXIT.
