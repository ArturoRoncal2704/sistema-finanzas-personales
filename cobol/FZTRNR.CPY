000100******************************************************************
000200*                  C O P Y   F Z T R N R                         *
000300*------------------------------------------------------------------
000400* MOVIMIENTO DE FINANZAS PERSONALES (FZTRNM), ORDENADO POR
000500* USUARIO Y DENTRO DE USUARIO POR FECHA. ES EL ARCHIVO QUE
000600* IMPULSA EL PROCESO FZTRN001 Y ALIMENTA LOS REPORTES FZRPT001.
000700*------------------------------------------------------------------
000800* PEDR 03/1991  TCK-45100  PRIMERA VERSION DEL LAYOUT.
000900* PEDR 11/1998  TCK-45188  AMPLIACION DE FZTR-DESCRIPCION A 50
001000*                          POSICIONES, PARA IGUALAR EL ANCHO DE
001100*                          FZCT-DESCRIPCION (FZCATR) Y EVITAR
001200*                          TRUNCAMIENTOS AL CRUZAR AMBOS ARCHIVOS.
001300******************************************************************
001400 01  FZTRN-REGISTRO.
001500     05  FZTR-ID                  PIC 9(09).
001600     05  FZTR-USUARIO             PIC 9(09).
001700     05  FZTR-CATEGORIA-ID        PIC 9(09).
001800     05  FZTR-TIPO                PIC X(07).
001900         88  FZTR-ES-INGRESO               VALUE 'INGRESO'.
002000         88  FZTR-ES-GASTO                 VALUE 'GASTO  '.
002100     05  FZTR-MONTO               PIC S9(08)V99.
002200     05  FZTR-FECHA               PIC 9(08).
002300     05  FZTR-FECHA-R REDEFINES FZTR-FECHA.
002400         10  FZTR-FECHA-ANIO      PIC 9(04).
002500         10  FZTR-FECHA-MES       PIC 9(02).
002600         10  FZTR-FECHA-DIA       PIC 9(02).
002700     05  FZTR-DESCRIPCION         PIC X(50).
002800     05  FZTR-ES-RECURRENTE       PIC X(01).
002900         88  FZTR-SI-RECURRENTE            VALUE 'Y'.
003000         88  FZTR-NO-RECURRENTE            VALUE 'N'.
003100     05  FZTR-FRECUENCIA          PIC X(10).
003200     05  FILLER                   PIC X(04) VALUE SPACES.
