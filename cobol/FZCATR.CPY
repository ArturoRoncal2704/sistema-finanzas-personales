000100******************************************************************
000200*                  C O P Y   F Z C A T R                         *
000300*------------------------------------------------------------------
000400* MAESTRO DE CATEGORIAS DE FINANZAS PERSONALES (FZCATM).
000500* UNA CATEGORIA ES DE INGRESO O DE GASTO; LAS CATEGORIAS BASE
000600* DEL SISTEMA (LAS 15 SEMBRADAS POR FZCAT001) SE MARCAN CON
000700* FZCT-DEFECTO = 'Y'.
000800*------------------------------------------------------------------
000900* EEDR 04/1992  TCK-45102  PRIMERA VERSION DEL LAYOUT.
001000******************************************************************
001100 01  FZCAT-REGISTRO.
001200     05  FZCT-ID                  PIC 9(09).
001300     05  FZCT-NOMBRE              PIC X(30).
001400     05  FZCT-DESCRIPCION         PIC X(50).
001500     05  FZCT-TIPO                PIC X(07).
001600         88  FZCT-ES-INGRESO               VALUE 'INGRESO'.
001700         88  FZCT-ES-GASTO                 VALUE 'GASTO  '.
001800     05  FZCT-DEFECTO             PIC X(01).
001900         88  FZCT-ES-DEFECTO               VALUE 'Y'.
002000         88  FZCT-NO-ES-DEFECTO            VALUE 'N'.
002100     05  FILLER                   PIC X(03) VALUE SPACES.
