000100******************************************************************
000200* FECHA       : 11/02/1995                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                     *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZALR001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ATIENDE POR SYSIN UNA PETICION SOBRE EL MAESTRO  *
000800*             : DE ALERTAS DE PRESUPUESTO: LISTAR TODAS, CONTAR  *
000900*             : NO LEIDAS, MARCAR UNA LEIDA (RECHAZA SI ES DE    *
001000*             : OTRO USUARIO) O MARCAR TODAS LAS NO LEIDAS DE UN *
001100*             : USUARIO.  REESCRIBE SIEMPRE UN MAESTRO NUEVO.    *
001200* ARCHIVOS    : FZALTM=E,FZALTN=S,FZRPTL=S                       *
001300* ACCION (ES) : L=LISTAR,N=CONTAR,M=MARCAR-UNA,T=MARCAR-TODAS    *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 18/02/1995                                       *
001600* BPM/RATIONAL: 450244                                           *
001700******************************************************************
001800*                  B I T A C O R A   D E   C A M B I O S         *
001900******************************************************************
002000* 11/02/1995 PEDR TCK-45193 VERSION ORIGINAL DEL PROGRAMA.       *
002100* 23/01/1999 EEDR TCK-45218 REVISION Y2K, ARCHIVO NO MANEJA      *
002200*                           FECHAS PROPIAS, SIN HALLAZGOS.       *
002300* 14/06/2003 JMQ  TCK-45255 SE ACLARA QUE MARCAR-UNA TOMA LA     *TK45255 
002400*                           PRIMERA ALERTA NO LEIDA QUE COINCIDE *TK45255 
002500*                           CON PRESUPUESTO Y TIPO, YA QUE EL    *TK45255 
002600*                           MAESTRO NO TIENE LLAVE UNICA PROPIA. *TK45255 
002700* 19/09/2013 PEDR TCK-45312 ACCION LISTAR TODAS LISTABA ALERTAS  *TK45312 
002800*                           DE CUALQUIER USUARIO; SE RESTRINGE   *TK45312 
002900*                           AL USUARIO DE LA PETICION, IGUAL QUE *TK45312 
003000*                           LA ACCION CONTAR NO LEIDAS.          *TK45312 
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    FZALR001.
003400 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003500 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FINANZAS PERSONALES.
003600 DATE-WRITTEN.  11/02/1995.
003700 DATE-COMPILED.
003800 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT FZALTM ASSIGN TO FZALTM
004600            ORGANIZATION IS SEQUENTIAL
004700            ACCESS MODE  IS SEQUENTIAL
004800            FILE STATUS  IS FS-FZALTM.
004900     SELECT FZALTN ASSIGN TO FZALTN
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS FS-FZALTN.
005200     SELECT FZRPTL ASSIGN TO FZRPTL
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS FS-FZRPTL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  FZALTM
005800     RECORDING MODE IS F.
005900     COPY FZALTR REPLACING ==FZAL-== BY ==FZTM-==.
006000 FD  FZALTN
006100     RECORDING MODE IS F.
006200     COPY FZALTR REPLACING ==FZAL-== BY ==FZTN-==.
006300 FD  FZRPTL
006400     RECORDING MODE IS F.
006500 01  REG-FZRPTL                   PIC X(132).
006600 WORKING-STORAGE SECTION.
006700 01  WKS-FS-STATUS.
006800     05  FS-FZALTM                PIC 9(02) VALUE ZEROES.
006900     05  FS-FZALTN                PIC 9(02) VALUE ZEROES.
007000     05  FS-FZRPTL                PIC 9(02) VALUE ZEROES.
007100     05  FILLER                   PIC X(03) VALUE SPACES.
007200 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS PIC X(09).
007300 01  WKS-PETICION.
007400     05  WKS-ACCION-ES            PIC X(01).
007500         88  WKS-LISTA-TODAS              VALUE 'L'.
007600         88  WKS-CUENTA-NO-LEIDAS         VALUE 'N'.
007700         88  WKS-MARCA-UNA                VALUE 'M'.
007800         88  WKS-MARCA-TODAS              VALUE 'T'.
007900     05  WKS-PET-USUARIO          PIC 9(09).
008000     05  WKS-PET-PRESUPUESTO-ID   PIC 9(09).
008100     05  WKS-PET-TIPO             PIC X(08).
008200     05  WKS-PET-TIPO-R REDEFINES WKS-PET-TIPO.
008300         10  WKS-PET-TIPO-INICIAL PIC X(01).
008400         10  FILLER               PIC X(07).
008500 01  WKS-FLAGS.
008600     05  WKS-FIN-FZALTM           PIC X(01) VALUE 'N'.
008700         88  FIN-FZALTM                   VALUE 'Y'.
008800     05  WKS-YA-MARCADA           PIC X(01) VALUE 'N'.
008900         88  YA-SE-MARCO-UNA              VALUE 'Y'.
009000     05  FILLER                   PIC X(06) VALUE SPACES.
009100 77  WKS-TOTAL-LEIDAS             PIC 9(07) COMP VALUE ZERO.
009200 77  WKS-TOTAL-NO-LEIDAS          PIC 9(07) COMP VALUE ZERO.
009300 77  WKS-TOTAL-MARCADAS           PIC 9(05) COMP VALUE ZERO.
009400 01  WKS-MASCARA-CONTADOR         PIC ZZ,ZZ9.
009500 01  WKS-LINEA-ALERTA.
009600     05  FILLER               PIC X(02) VALUE SPACES.
009700     05  LA-PRESUPUESTO-ID    PIC Z(08)9.
009800     05  FILLER               PIC X(02) VALUE SPACES.
009900     05  LA-USUARIO           PIC Z(08)9.
010000     05  FILLER               PIC X(02) VALUE SPACES.
010100     05  LA-TIPO              PIC X(08).
010200     05  FILLER               PIC X(02) VALUE SPACES.
010300     05  LA-PCT               PIC ZZ9.99.
010400     05  FILLER               PIC X(02) VALUE SPACES.
010500     05  LA-LEIDA             PIC X(01).
010600     05  FILLER               PIC X(02) VALUE SPACES.
010700     05  LA-MENSAJE           PIC X(80).
010800     05  FILLER               PIC X(15) VALUE SPACES.
010900 01  WKS-LINEA-ALERTA-R REDEFINES WKS-LINEA-ALERTA PIC X(132).
011000******************************************************************
011100 PROCEDURE DIVISION.
011200 000-MAIN SECTION.
011300     PERFORM 100-INICIO
011400     PERFORM 200-ATIENDE-PETICION
011500     PERFORM 500-ESTADISTICAS
011600     PERFORM 900-TERMINA
011700     STOP RUN.
011800 000-MAIN-E. EXIT.
011900
012000 100-INICIO SECTION.
012100     ACCEPT WKS-PETICION FROM SYSIN
012200     OPEN INPUT  FZALTM
012300     OPEN OUTPUT FZALTN
012400     OPEN OUTPUT FZRPTL
012500     IF FS-FZALTM NOT = 0 OR FS-FZALTN NOT = 0
012600        DISPLAY '*** ERROR AL ABRIR MAESTRO DE ALERTAS'
012700        DISPLAY 'FZALTM: ' FS-FZALTM ' FZALTN: ' FS-FZALTN
012800        MOVE 91 TO RETURN-CODE
012900        STOP RUN
013000     END-IF.
013100 100-INICIO-E. EXIT.
013200
013300******************************************************************
013400*  UNA SOLA PASADA SOBRE EL MAESTRO; LA ACCION PEDIDA DECIDE QUE *
013500*  SE HACE CON CADA REGISTRO, PERO SIEMPRE SE REESCRIBE A FZALTN*
013600******************************************************************
013700 200-ATIENDE-PETICION SECTION.
013800     READ FZALTM
013900         AT END SET FIN-FZALTM TO TRUE
014000     END-READ
014100     PERFORM 205-PROCESA-UN-REGISTRO
014200        THRU 205-PROCESA-UN-REGISTRO-E UNTIL FIN-FZALTM.
014300 200-ATIENDE-PETICION-E. EXIT.
014400
014500 205-PROCESA-UN-REGISTRO SECTION.
014600     EVALUATE TRUE
014700        WHEN WKS-LISTA-TODAS
014800           PERFORM 210-LISTAR-ALERTA
014900        WHEN WKS-CUENTA-NO-LEIDAS
015000           PERFORM 220-CUENTA-ALERTA
015100        WHEN WKS-MARCA-UNA
015200           PERFORM 230-MARCA-UNA-LEIDA
015300        WHEN WKS-MARCA-TODAS
015400           PERFORM 240-MARCA-TODAS-LEIDAS
015500        WHEN OTHER
015600           DISPLAY '*** PETICION NO RECONOCIDA: '
015700                   WKS-ACCION-ES
015800     END-EVALUATE
015900     WRITE FZTN-REGISTRO FROM FZTM-REGISTRO
016000     READ FZALTM
016100         AT END SET FIN-FZALTM TO TRUE
016200     END-READ.
016300 205-PROCESA-UN-REGISTRO-E. EXIT.
016400
016500 210-LISTAR-ALERTA SECTION.                                       TK45312 
016600     IF FZTM-USUARIO = WKS-PET-USUARIO                            TK45312 
016700        MOVE SPACES TO WKS-LINEA-ALERTA                           TK45312 
016800        MOVE FZTM-PRESUPUESTO-ID TO LA-PRESUPUESTO-ID             TK45312 
016900        MOVE FZTM-USUARIO        TO LA-USUARIO                    TK45312 
017000        MOVE FZTM-TIPO           TO LA-TIPO                       TK45312 
017100        MOVE FZTM-PORCENTAJE-USO TO LA-PCT                        TK45312 
017200        MOVE FZTM-LEIDA          TO LA-LEIDA                      TK45312 
017300        MOVE FZTM-MENSAJE        TO LA-MENSAJE                    TK45312 
017400        WRITE REG-FZRPTL FROM WKS-LINEA-ALERTA                    TK45312 
017500        ADD 1 TO WKS-TOTAL-LEIDAS                                 TK45312 
017600     END-IF.                                                      TK45312 
017700 210-LISTAR-ALERTA-E. EXIT.                                       TK45312 
017800
017900 220-CUENTA-ALERTA SECTION.
018000     IF FZTM-USUARIO = WKS-PET-USUARIO
018100        IF FZTM-NO-LEIDA
018200           ADD 1 TO WKS-TOTAL-NO-LEIDAS
018300        ELSE
018400           ADD 1 TO WKS-TOTAL-LEIDAS
018500        END-IF
018600     END-IF.
018700 220-CUENTA-ALERTA-E. EXIT.
018800
018900******************************************************************
019000*  MARCA LEIDA LA PRIMERA ALERTA NO LEIDA QUE COINCIDE CON       *
019100*  PRESUPUESTO Y TIPO PEDIDOS; LA RECHAZA SI ES DE OTRO USUARIO  *
019200******************************************************************
019300 230-MARCA-UNA-LEIDA SECTION.
019400     IF NOT YA-SE-MARCO-UNA                                       TK45255 
019500        AND FZTM-PRESUPUESTO-ID = WKS-PET-PRESUPUESTO-ID          TK45255 
019600        AND FZTM-TIPO = WKS-PET-TIPO                              TK45255 
019700        AND FZTM-NO-LEIDA                                         TK45255 
019800        IF FZTM-USUARIO NOT = WKS-PET-USUARIO
019900           DISPLAY '*** ALERTA RECHAZADA, PERTENECE A OTRO '
020000                   'USUARIO: ' FZTM-USUARIO
020100        ELSE
020200           MOVE 'Y' TO FZTM-LEIDA
020300           SET YA-SE-MARCO-UNA TO TRUE
020400           ADD 1 TO WKS-TOTAL-MARCADAS
020500        END-IF
020600     END-IF.
020700 230-MARCA-UNA-LEIDA-E. EXIT.
020800
020900 240-MARCA-TODAS-LEIDAS SECTION.
021000     IF FZTM-USUARIO = WKS-PET-USUARIO
021100        AND FZTM-NO-LEIDA
021200        MOVE 'Y' TO FZTM-LEIDA
021300        ADD 1 TO WKS-TOTAL-MARCADAS
021400     END-IF.
021500 240-MARCA-TODAS-LEIDAS-E. EXIT.
021600
021700 500-ESTADISTICAS SECTION.
021800     DISPLAY '******************************************'
021900     MOVE WKS-TOTAL-LEIDAS TO WKS-MASCARA-CONTADOR
022000     DISPLAY 'ALERTAS LEIDAS/LISTADAS : ' WKS-MASCARA-CONTADOR
022100     MOVE WKS-TOTAL-NO-LEIDAS TO WKS-MASCARA-CONTADOR
022200     DISPLAY 'ALERTAS NO LEIDAS       : ' WKS-MASCARA-CONTADOR
022300     MOVE WKS-TOTAL-MARCADAS TO WKS-MASCARA-CONTADOR
022400     DISPLAY 'ALERTAS MARCADAS        : ' WKS-MASCARA-CONTADOR
022500     DISPLAY '******************************************'.
022600 500-ESTADISTICAS-E. EXIT.
022700
022800 900-TERMINA SECTION.
022900     CLOSE FZALTM
023000     CLOSE FZALTN
023100     CLOSE FZRPTL.
023200 900-TERMINA-E. EXIT.
