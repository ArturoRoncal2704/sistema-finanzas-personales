000100******************************************************************
000200* FECHA       : 03/05/1993                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZSPT001                                         *
000600* TIPO        : SUBRUTINA                                        *
000700* DESCRIPCION : RUTINA COMPARTIDA QUE CALCULA EL MONTO GASTADO   *
000800*             : POR UN USUARIO, UNA CATEGORIA (O TODAS, SI VIENE *
000900*             : CERO) Y UN RANGO DE FECHAS.  RECORRE FZTRNM      *
001000*             : COMPLETO CADA VEZ QUE SE LE LLAMA; LA LLAMA      *
001100*             : FZBUD001 PARA EL PROGRESO DE PRESUPUESTOS Y      *
001200*             : FZRPT001 PARA TODOS SUS REPORTES.                *
001300* ARCHIVOS    : FZTRNM=E                                         *
001400* PROGRAMA(S) : NO APLICA (ES LLAMADO, NO LLAMA)                 *
001500******************************************************************
001600*                  B I T A C O R A   D E   C A M B I O S         *
001700******************************************************************
001800* 03/05/1993 EEDR TCK-45160 VERSION ORIGINAL, LLAMADA DESDE      *
001900*                           PRESUPUESTOS-FZBUD001.               *
002000* 17/09/1995 PEDR TCK-45190 SE REUTILIZA TAMBIEN DESDE LOS       *
002100*                           REPORTES DE FZRPT001.                *
002200* 22/01/1999 EEDR TCK-45214 REVISION Y2K DEL RANGO DE FECHAS DE  *
002300*                           ENTRADA, SIN HALLAZGOS.              *
002400* 14/04/2006 PEDR TCK-45314 WKS-ACUMULADOR PASA DE DISPLAY A     *
002500*                           COMP-3; FZTRNM YA TENIA MAS DE UN    *
002600*                           MILLON DE MOVIMIENTOS POR USUARIO Y  *
002700*                           EL CICLO DE SUMA SE VOLVIA LENTO.    *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    FZSPT001.
003100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
003200 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FINANZAS PERSONALES.
003300 DATE-WRITTEN.  03/05/1993.
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT FZTRNM ASSIGN TO FZTRNM
004300            ORGANIZATION IS SEQUENTIAL
004400            ACCESS MODE  IS SEQUENTIAL
004500            FILE STATUS  IS FS-FZTRNM.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  FZTRNM
004900     RECORDING MODE IS F.
005000     COPY FZTRNR.
005100 WORKING-STORAGE SECTION.
005200 01  WKS-FS-STATUS.
005300     05  FS-FZTRNM                PIC 9(02) VALUE ZEROES.
005400     05  FILLER                   PIC X(03) VALUE SPACES.
005500 01  WKS-FLAGS.
005600     05  WKS-FIN-FZTRNM           PIC X(01) VALUE 'N'.
005700         88  FIN-FZTRNM                   VALUE 'Y'.
005800     05  FILLER                   PIC X(04) VALUE SPACES.
005900 77  WKS-ACUMULADOR               PIC S9(08)V99 COMP-3 VALUE ZERO.
006000 LINKAGE SECTION.
006100 01  LK-PARAMETROS-GASTADO.
006200     05  LK-USUARIO               PIC 9(09).
006300     05  LK-CATEGORIA-ID          PIC 9(09).
006400     05  LK-FECHA-INICIO          PIC 9(08).
006500     05  LK-FECHA-INICIO-R REDEFINES LK-FECHA-INICIO.
006600         10  LK-FI-ANIO           PIC 9(04).
006700         10  LK-FI-MES            PIC 9(02).
006800         10  LK-FI-DIA            PIC 9(02).
006900     05  LK-FECHA-FIN             PIC 9(08).
007000     05  LK-FECHA-FIN-R REDEFINES LK-FECHA-FIN.
007100         10  LK-FF-ANIO           PIC 9(04).
007200         10  LK-FF-MES            PIC 9(02).
007300         10  LK-FF-DIA            PIC 9(02).
007400     05  LK-MONTO-GASTADO         PIC S9(08)V99.
007500     05  FILLER                   PIC X(05).
007600 01  LK-PARAMETROS-GASTADO-R REDEFINES LK-PARAMETROS-GASTADO
007700                              PIC X(49).
007800******************************************************************
007900 PROCEDURE DIVISION USING LK-PARAMETROS-GASTADO.
008000 000-MAIN SECTION.
008100     MOVE ZERO TO WKS-ACUMULADOR
008200     MOVE 'N' TO WKS-FIN-FZTRNM
008300     PERFORM 100-ABRE-FZTRNM
008400     PERFORM 200-RECORRE-FZTRNM
008500     PERFORM 900-CIERRA-FZTRNM
008600     MOVE WKS-ACUMULADOR TO LK-MONTO-GASTADO
008700     GOBACK.
008800 000-MAIN-E. EXIT.
008900
009000 100-ABRE-FZTRNM SECTION.
009100     OPEN INPUT FZTRNM
009200     IF FS-FZTRNM NOT = 0
009300        DISPLAY '*** FZSPT001, ERROR AL ABRIR FZTRNM: ' FS-FZTRNM
009400        MOVE ZERO TO LK-MONTO-GASTADO
009500        GOBACK
009600     END-IF.
009700 100-ABRE-FZTRNM-E. EXIT.
009800
009900******************************************************************
010000*  SUMA LOS MOVIMIENTOS DE GASTO DEL USUARIO Y CATEGORIA (SI LA  *
010100*  CATEGORIA PEDIDA ES CERO, SE SUMAN TODAS) DENTRO DEL RANGO    *
010200*  DE FECHAS RECIBIDO, AMBOS EXTREMOS INCLUIDOS.                 *
010300******************************************************************
010400 200-RECORRE-FZTRNM SECTION.
010500     READ FZTRNM
010600         AT END SET FIN-FZTRNM TO TRUE
010700     END-READ
010800     PERFORM 210-ACUMULA-MOVIMIENTO THRU 210-ACUMULA-MOVIMIENTO-E
010900        UNTIL FIN-FZTRNM.
011000 200-RECORRE-FZTRNM-E. EXIT.
011100
011200 210-ACUMULA-MOVIMIENTO SECTION.
011300     IF FZTR-USUARIO = LK-USUARIO
011400        AND FZTR-ES-GASTO
011500        AND (LK-CATEGORIA-ID = ZERO
011600             OR FZTR-CATEGORIA-ID = LK-CATEGORIA-ID)
011700        AND FZTR-FECHA >= LK-FECHA-INICIO
011800        AND FZTR-FECHA <= LK-FECHA-FIN
011900        ADD FZTR-MONTO TO WKS-ACUMULADOR
012000     END-IF
012100     READ FZTRNM
012200         AT END SET FIN-FZTRNM TO TRUE
012300     END-READ.
012400 210-ACUMULA-MOVIMIENTO-E. EXIT.
012500
012600 900-CIERRA-FZTRNM SECTION.
012700     CLOSE FZTRNM.
012800 900-CIERRA-FZTRNM-E. EXIT.
