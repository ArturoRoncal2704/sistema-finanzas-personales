000100******************************************************************
000200* FECHA       : 03/03/1994                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZRPT001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE REPORTES.  ATIENDE POR SYSIN PETICIONES *
000800*             : DE CUATRO REPORTES: TABLERO (RESUMEN GENERAL),   *
000900*             : RESUMEN MENSUAL CON SALDOS DIARIOS, ANALISIS DE  *
001000*             : UNA CATEGORIA CON TENDENCIA DE SEIS MESES, Y     *
001100*             : COMPARACION ENTRE DOS PERIODOS.  REUTILIZA LA    *
001200*             : RUTINA FZSPT001 PARA LOS MONTOS GASTADOS.        *
001300* ARCHIVOS    : FZCATM=E,FZTRNM=E,FZBUDM=E,FZRPTL=S              *
001400* ACCION (ES) : D=TABLERO,M=MENSUAL,C=CATEGORIA,P=COMPARACION    *
001500* PROGRAMA(S) : FZSPT001                                         *
001600* INSTALADO   : 10/03/1994                                       *
001700* BPM/RATIONAL: 450255                                           *
001800******************************************************************
001900*                  B I T A C O R A   D E   C A M B I O S         *
002000******************************************************************
002100* 03/03/1994 EEDR TCK-45203 VERSION ORIGINAL DEL PROGRAMA.       *
002200* 18/01/1999 PEDR TCK-45215 REVISION Y2K DE LA TABLA DE DIAS POR *
002300*                           MES Y DEL CALCULO DE BISIESTO, SE    *
002400*                           CONFIRMA QUE LA FORMULA DE BISIESTO  *
002500*                           YA CONTEMPLABA EL AÑO 2000.          *
002600* 25/07/2002 JMQ  TCK-45252 SE AGREGA EL REPORTE DE ANALISIS DE  *
002700*                           CATEGORIA CON TENDENCIA DE 6 MESES.  *
002800* 09/11/2007 PEDR TCK-45271 SE AGREGA EL REPORTE DE COMPARACION  *
002900*                           ENTRE DOS PERIODOS.                  *
003000* 14/02/2013 JMQ  TCK-45310 SE AGREGA AL TABLERO EL PORCENTAJE   *
003100*                           DE AHORRO Y LA CATEGORIA DE MAYOR    *
003200*                           GASTO (REQUERIDOS POR AUDITORIA).    *
003300* 03/09/2013 PEDR TCK-45311 EL REPORTE DE ANALISIS DE CATEGORIA  *TK45311 
003400*                           AHORA IMPRIME PRESUPUESTO ASIGNADO,  *TK45311 
003500*                           RESTANTE Y % USADO EN CEROS (ESTE    *TK45311 
003600*                           REPORTE NO CRUZA CONTRA FZBUDM).     *TK45311 
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    FZRPT001.
004000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FINANZAS PERSONALES.
004200 DATE-WRITTEN.  03/03/1994.
004300 DATE-COMPILED.
004400 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT FZCATM ASSIGN TO FZCATM
005200            ORGANIZATION IS SEQUENTIAL
005300            ACCESS MODE  IS SEQUENTIAL
005400            FILE STATUS  IS FS-FZCATM.
005500     SELECT FZTRNM ASSIGN TO FZTRNM
005600            ORGANIZATION IS SEQUENTIAL
005700            ACCESS MODE  IS SEQUENTIAL
005800            FILE STATUS  IS FS-FZTRNM.
005900     SELECT FZBUDM ASSIGN TO FZBUDM
006000            ORGANIZATION IS SEQUENTIAL
006100            ACCESS MODE  IS SEQUENTIAL
006200            FILE STATUS  IS FS-FZBUDM.
006300     SELECT FZRPTL ASSIGN TO FZRPTL
006400            ORGANIZATION IS SEQUENTIAL
006500            FILE STATUS  IS FS-FZRPTL.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  FZCATM
006900     RECORDING MODE IS F.
007000     COPY FZCATR.
007100 FD  FZTRNM
007200     RECORDING MODE IS F.
007300     COPY FZTRNR.
007400 FD  FZBUDM
007500     RECORDING MODE IS F.
007600     COPY FZBUDR.
007700 FD  FZRPTL
007800     RECORDING MODE IS F.
007900 01  REG-FZRPTL                   PIC X(132).
008000 WORKING-STORAGE SECTION.
008100 01  WKS-FS-STATUS.
008200     05  FS-FZCATM                PIC 9(02) VALUE ZEROES.
008300     05  FS-FZTRNM                PIC 9(02) VALUE ZEROES.
008400     05  FS-FZBUDM                PIC 9(02) VALUE ZEROES.
008500     05  FS-FZRPTL                PIC 9(02) VALUE ZEROES.
008600     05  FILLER                   PIC X(04) VALUE SPACES.
008700 COPY FZCATTB.
008800******************************************************************
008900*     TABLA DE DIAS POR MES (FEBRERO SIN AJUSTE DE BISIESTO,     *
009000*     EL AJUSTE SE APLICA APARTE SEGUN EL AÑO EN TURNO)          *
009100******************************************************************
009200 01  TABLA-DIAS-MES.
009300     05  FILLER               PIC X(24) VALUE
009400         '312831303130313130313031'.
009500 01  DIAS-POR-MES REDEFINES TABLA-DIAS-MES.
009600     05  DIA-FIN-MES          PIC 99 OCCURS 12 TIMES.
009700******************************************************************
009800*     TARJETA DE PETICION SYSIN, UNA POR REPORTE SOLICITADO      *
009900******************************************************************
010000 01  WKS-PETICION.
010100     05  WKS-ACCION-ES            PIC X(01).
010200         88  WKS-REPORTE-TABLERO          VALUE 'D'.
010300         88  WKS-REPORTE-MENSUAL          VALUE 'M'.
010400         88  WKS-REPORTE-CATEGORIA        VALUE 'C'.
010500         88  WKS-REPORTE-COMPARACION      VALUE 'P'.
010600         88  WKS-FIN-PETICIONES           VALUE 'F'.
010700     05  WKS-PET-USUARIO          PIC 9(09).
010800     05  WKS-PET-FECHA-INICIO     PIC 9(08).
010900     05  WKS-PET-FEC-INI-R REDEFINES WKS-PET-FECHA-INICIO.
011000         10  WKS-PET-INI-ANIO     PIC 9(04).
011100         10  WKS-PET-INI-MES      PIC 9(02).
011200         10  WKS-PET-INI-DIA      PIC 9(02).
011300     05  WKS-PET-FECHA-FIN        PIC 9(08).
011400     05  WKS-PET-ANIO             PIC 9(04).
011500     05  WKS-PET-MES              PIC 9(02).
011600     05  WKS-PET-CATEGORIA-NOMBRE PIC X(30).
011700     05  WKS-PET-FECHA-INICIO-2   PIC 9(08).
011800     05  WKS-PET-FECHA-FIN-2      PIC 9(08).
011900     05  FILLER                   PIC X(04) VALUE SPACES.
012000******************************************************************
012100*     PARAMETROS DE ENTRADA AL CALCULO GENERAL DE BALANCE        *
012200******************************************************************
012300 01  WKS-PARM-BALANCE.
012400     05  WKS-PARM-USUARIO         PIC 9(09).
012500     05  WKS-PARM-FECHA-INICIO    PIC 9(08).
012600     05  WKS-PARM-FECHA-FIN       PIC 9(08).
012700     05  FILLER                   PIC X(03) VALUE SPACES.
012800******************************************************************
012900*     RESULTADO DEL CALCULO GENERAL DE BALANCE (310), REUTILIZADO*
013000*     POR LOS CUATRO REPORTES                                    *
013100******************************************************************
013200 01  WKS-BALANCE-PERIODO.
013300     05  WKS-BP-TOTAL-INGRESO     PIC S9(08)V99 COMP-3 VALUE ZERO.
013400     05  WKS-BP-TOTAL-GASTO       PIC S9(08)V99 COMP-3 VALUE ZERO.
013500     05  WKS-BP-CONTADOR-TRN      PIC 9(07) COMP VALUE ZERO.
013600     05  WKS-BP-CONTADOR-INGRESO  PIC 9(07) COMP VALUE ZERO.
013700     05  WKS-BP-CONTADOR-GASTO    PIC 9(07) COMP VALUE ZERO.
013800     05  WKS-BP-CATEGORIA OCCURS 200 TIMES.
013900         10  WKS-BP-CAT-GASTO     PIC S9(08)V99 COMP-3.
014000         10  WKS-BP-CAT-CONTADOR  PIC 9(05) COMP.
014100     05  WKS-BP-DIA OCCURS 31 TIMES.
014200         10  WKS-BP-DIA-INGRESO   PIC S9(08)V99 COMP-3.
014300         10  WKS-BP-DIA-GASTO     PIC S9(08)V99 COMP-3.
014400     05  FILLER                   PIC X(03) VALUE SPACES.
014500 01  WKS-FLAGS.
014600     05  WKS-FIN-FZTRNM           PIC X(01) VALUE 'N'.
014700         88  FIN-FZTRNM                   VALUE 'Y'.
014800     05  WKS-FIN-FZBUDM           PIC X(01) VALUE 'N'.
014900         88  FIN-FZBUDM                   VALUE 'Y'.
015000     05  FILLER                   PIC X(06) VALUE SPACES.
015100******************************************************************
015200*     PARAMETROS DE LLAMADA A LA RUTINA COMPARTIDA FZSPT001      *
015300******************************************************************
015400 01  WKS-PARAMETROS-GASTADO.
015500     05  WKS-PG-USUARIO           PIC 9(09).
015600     05  WKS-PG-CATEGORIA-ID      PIC 9(09).
015700     05  WKS-PG-FECHA-INICIO      PIC 9(08).
015800     05  WKS-PG-FECHA-FIN         PIC 9(08).
015900     05  WKS-PG-MONTO-GASTADO     PIC S9(08)V99.
016000     05  FILLER                   PIC X(04) VALUE SPACES.
016100******************************************************************
016200*     RESUMEN DE PRESUPUESTOS DEL USUARIO (FIGURAS DEL TABLERO)  *
016300******************************************************************
016400 01  WKS-RESUMEN-PRESUPUESTOS.
016500     05  WKS-RP-TOTAL             PIC 9(05) COMP VALUE ZERO.
016600     05  WKS-RP-ACTIVOS           PIC 9(05) COMP VALUE ZERO.
016700     05  WKS-RP-EN-RIESGO         PIC 9(05) COMP VALUE ZERO.
016800     05  WKS-RP-TOTAL-PRESUP      PIC S9(10)V99 COMP-3 VALUE ZERO.
016900     05  WKS-RP-TOTAL-GASTADO     PIC S9(10)V99 COMP-3 VALUE ZERO.
017000     05  FILLER                   PIC X(04) VALUE SPACES.
017100 01  WKS-EP-SPENT                 PIC S9(08)V99 COMP-3.
017200 01  WKS-EP-PCT-4DEC              PIC S9(03)V9999 COMP-3.
017300 01  WKS-EP-PCT-USADO             PIC S9(03)V99.
017400 77  WKS-PCT-AHORRO               PIC S9(03)V99.
017500 77  WKS-DASH-BALANCE             PIC S9(08)V99 COMP-3.
017600******************************************************************
017700*     TABLA DE LAS 5 CATEGORIAS DE MAYOR GASTO DEL TABLERO       *
017800******************************************************************
017900 01  WKS-TOP5.
018000     05  WKS-T5-ENTRADA OCCURS 5 TIMES.
018100         10  WKS-T5-NOMBRE        PIC X(30) VALUE SPACES.
018200         10  WKS-T5-MONTO         PIC S9(08)V99 COMP-3 VALUE ZERO.
018300         10  WKS-T5-PCT           PIC S9(03)V99 VALUE ZERO.
018400     05  FILLER                   PIC X(03) VALUE SPACES.
018500 77  WKS-IDX-MAYOR                PIC 9(03) COMP.
018600 77  WKS-CAT-MAX-MONTO            PIC S9(08)V99 COMP-3.
018700 01  WKS-CAT-SELECCIONADA.
018800     05  WKS-CAT-SEL OCCURS 200 TIMES PIC X(01) VALUE 'N'.
018900         88  WKS-CAT-YA-ELEGIDA            VALUE 'Y'.
019000     05  FILLER                   PIC X(03) VALUE SPACES.
019100******************************************************************
019200*     PERIODOS GUARDADOS PARA EL REPORTE DE COMPARACION          *
019300******************************************************************
019400 01  WKS-PERIODO-1.
019500     05  WKS-P1-INGRESO           PIC S9(08)V99 COMP-3.
019600     05  WKS-P1-GASTO             PIC S9(08)V99 COMP-3.
019700     05  WKS-P1-BALANCE           PIC S9(08)V99 COMP-3.
019800     05  FILLER                   PIC X(03) VALUE SPACES.
019900 01  WKS-PERIODO-2.
020000     05  WKS-P2-INGRESO           PIC S9(08)V99 COMP-3.
020100     05  WKS-P2-GASTO             PIC S9(08)V99 COMP-3.
020200     05  WKS-P2-BALANCE           PIC S9(08)V99 COMP-3.
020300     05  FILLER                   PIC X(03) VALUE SPACES.
020400 01  WKS-DIFERENCIAS.
020500     05  WKS-DIF-INGRESO          PIC S9(08)V99 COMP-3.
020600     05  WKS-DIF-GASTO            PIC S9(08)V99 COMP-3.
020700     05  WKS-DIF-BALANCE          PIC S9(08)V99 COMP-3.
020800     05  WKS-PCT-CAMBIO-INGRESO   PIC S9(03)V99.
020900     05  WKS-PCT-CAMBIO-GASTO     PIC S9(03)V99.
021000     05  WKS-PCT-CAMBIO-BALANCE   PIC S9(03)V99.
021100     05  FILLER                   PIC X(04) VALUE SPACES.
021200 01  WKS-PCT-4DEC                 PIC S9(03)V9999 COMP-3.
021300******************************************************************
021400*     CALCULO MANUAL DE DIAS ENTRE DOS FECHAS (SIN FUNCIONES     *
021500*     INTRINSECAS, AL ESTILO DE LAS RUTINAS DE FECHA DEL AREA)   *
021600******************************************************************
021700 01  WKS-FC-FECHA                  PIC 9(08).
021800 01  WKS-FC-FECHA-R REDEFINES WKS-FC-FECHA.
021900     05  WKS-FC-ANIO              PIC 9(04).
022000     05  WKS-FC-MES               PIC 9(02).
022100     05  WKS-FC-DIA               PIC 9(02).
022200 77  WKS-FC-BISIESTOS             PIC 9(07) COMP.
022300 77  WKS-FC-DIAS-ACUM             PIC 9(05) COMP.
022400 77  WKS-FC-IDX                   PIC 9(02) COMP.
022500 01  WKS-FC-ES-BISIESTO           PIC X(01).
022600     88  FC-ES-BISIESTO                   VALUE 'Y'.
022700 77  WKS-FC-RESTO                 PIC 9(04) COMP.
022800 77  WKS-FC-COCIENTE              PIC 9(07) COMP.
022900 77  WKS-FC-JULIANO               PIC 9(09) COMP.
023000 77  WKS-JULIANO-1                PIC 9(09) COMP.
023100 77  WKS-JULIANO-2                PIC 9(09) COMP.
023200 77  WKS-DIAS-RANGO                PIC 9(05) COMP VALUE 1.
023300 77  WKS-DIAS-EN-MES              PIC 9(02) COMP.
023400******************************************************************
023500*     TABLA DE LA TENDENCIA DE 6 MESES DEL REPORTE DE CATEGORIA  *
023600******************************************************************
023700 01  WKS-TENDENCIA.
023800     05  WKS-TR-MES-TABLA OCCURS 6 TIMES.
023900         10  WKS-TR-ANIO          PIC 9(04).
024000         10  WKS-TR-MES           PIC 9(02).
024100         10  WKS-TR-MONTO         PIC S9(08)V99 COMP-3.
024200     05  FILLER                   PIC X(03) VALUE SPACES.
024300 01  WKS-TR-IDX                   PIC 9(02) COMP.
024400 01  WKS-TR-ANIO-CALC             PIC 9(04) COMP.
024500 01  WKS-TR-MES-CALC              PIC 9(02) COMP.
024600 01  WKS-TR-FECHA-INI             PIC 9(08).
024700 01  WKS-TR-FECHA-FIN             PIC 9(08).
024800 01  WKS-CAT-ID-BUSCADA           PIC 9(09).
024900 01  WKS-CAT-IDX-BUSCADA          PIC 9(03) COMP VALUE ZERO.
025000 01  WKS-CAT-SPENT-CATEGORIA      PIC S9(08)V99 COMP-3.
025100 01  WKS-CAT-PCT-TOTAL            PIC S9(03)V99.
025200 01  WKS-CAT-PROMEDIO             PIC S9(08)V99.
025300******************************************************************
025400*                       LINEAS DEL REPORTE                       *
025500******************************************************************
025600 01  WKS-LINEA-TITULO.
025700     05  LT-TITULO                PIC X(40).
025800     05  FILLER                   PIC X(92) VALUE SPACES.
025900 01  WKS-LINEA-CIFRA.
026000     05  LC-ETIQUETA              PIC X(30).
026100     05  LC-VALOR                 PIC ZZ,ZZZ,ZZ9.99-.
026200     05  FILLER                   PIC X(88) VALUE SPACES.
026300 01  WKS-LINEA-TEXTO.
026400     05  LX-ETIQUETA              PIC X(30).
026500     05  LX-VALOR                 PIC X(30).
026600     05  FILLER                   PIC X(88) VALUE SPACES.
026700 01  WKS-LINEA-TOP5.
026800     05  L5-NOMBRE                PIC X(30).
026900     05  FILLER                   PIC X(02) VALUE SPACES.
027000     05  L5-MONTO                 PIC ZZ,ZZZ,ZZ9.99-.
027100     05  FILLER                   PIC X(02) VALUE SPACES.
027200     05  L5-PCT                   PIC ZZ9.99.
027300     05  FILLER                   PIC X(66) VALUE SPACES.
027400 01  WKS-LINEA-DIA.
027500     05  LD-FECHA                 PIC 9(08).
027600     05  FILLER                   PIC X(02) VALUE SPACES.
027700     05  LD-INGRESO               PIC ZZ,ZZZ,ZZ9.99-.
027800     05  FILLER                   PIC X(02) VALUE SPACES.
027900     05  LD-GASTO                 PIC ZZ,ZZZ,ZZ9.99-.
028000     05  FILLER                   PIC X(02) VALUE SPACES.
028100     05  LD-NETO                  PIC ZZ,ZZZ,ZZ9.99-.
028200     05  FILLER                   PIC X(76) VALUE SPACES.
028300 01  WKS-LINEA-TENDENCIA.
028400     05  LTN-ANIO                 PIC 9(04).
028500     05  FILLER                   PIC X(01) VALUE '-'.
028600     05  LTN-MES                  PIC 9(02).
028700     05  FILLER                   PIC X(02) VALUE SPACES.
028800     05  LTN-MONTO                PIC ZZ,ZZZ,ZZ9.99-.
028900     05  FILLER                   PIC X(95) VALUE SPACES.
029000 01  WKS-LINEA-COMPARA.
029100     05  LCM-ETIQUETA             PIC X(20).
029200     05  LCM-PERIODO1             PIC ZZ,ZZZ,ZZ9.99-.
029300     05  FILLER                   PIC X(02) VALUE SPACES.
029400     05  LCM-PERIODO2             PIC ZZ,ZZZ,ZZ9.99-.
029500     05  FILLER                   PIC X(02) VALUE SPACES.
029600     05  LCM-DIFERENCIA           PIC ZZ,ZZZ,ZZ9.99-.
029700     05  FILLER                   PIC X(02) VALUE SPACES.
029800     05  LCM-PCT-CAMBIO           PIC ZZ9.99.
029900     05  FILLER                   PIC X(56) VALUE SPACES.
030000******************************************************************
030100 PROCEDURE DIVISION.
030200 000-MAIN SECTION.
030300     PERFORM 100-INICIO
030400     PERFORM 200-CARGA-CATEGORIAS
030500     PERFORM 300-ATIENDE-PETICIONES
030600     PERFORM 900-TERMINA
030700     STOP RUN.
030800 000-MAIN-E. EXIT.
030900
031000 100-INICIO SECTION.
031100     OPEN INPUT  FZCATM
031200     OPEN OUTPUT FZRPTL
031300     IF FS-FZCATM NOT = 0
031400        DISPLAY '*** ERROR AL ABRIR FZCATM: ' FS-FZCATM
031500        MOVE 91 TO RETURN-CODE
031600        STOP RUN
031700     END-IF.
031800 100-INICIO-E. EXIT.
031900
032000 200-CARGA-CATEGORIAS SECTION.
032100     MOVE ZERO TO FZTB-TOTAL-CATEGORIAS
032200     PERFORM 205-LEE-FZCATM
032300     PERFORM 207-ACUMULA-FZTB THRU 207-ACUMULA-FZTB-E
032400        UNTIL FS-FZCATM = 10
032500     CLOSE FZCATM.
032600 200-CARGA-CATEGORIAS-E. EXIT.
032700
032800 205-LEE-FZCATM SECTION.
032900     READ FZCATM
033000         AT END MOVE 10 TO FS-FZCATM
033100     END-READ.
033200 205-LEE-FZCATM-E. EXIT.
033300
033400 207-ACUMULA-FZTB SECTION.
033500     ADD 1 TO FZTB-TOTAL-CATEGORIAS
033600     SET FZTB-X TO FZTB-TOTAL-CATEGORIAS
033700     MOVE FZCT-ID     TO FZTB-ID (FZTB-X)
033800     MOVE FZCT-NOMBRE TO FZTB-NOMBRE (FZTB-X)
033900     MOVE FZCT-TIPO   TO FZTB-TIPO (FZTB-X)
034000     PERFORM 205-LEE-FZCATM.
034100 207-ACUMULA-FZTB-E. EXIT.
034200
034300 300-ATIENDE-PETICIONES SECTION.
034400     ACCEPT WKS-PETICION FROM SYSIN
034500     PERFORM 305-PROCESA-PETICION THRU 305-PROCESA-PETICION-E
034600        UNTIL WKS-FIN-PETICIONES.
034700 300-ATIENDE-PETICIONES-E. EXIT.
034800
034900 305-PROCESA-PETICION SECTION.
035000     EVALUATE TRUE
035100        WHEN WKS-REPORTE-TABLERO
035200           PERFORM 400-REPORTE-DASHBOARD
035300        WHEN WKS-REPORTE-MENSUAL
035400           PERFORM 500-REPORTE-MENSUAL
035500        WHEN WKS-REPORTE-CATEGORIA                                TK45252 
035600           PERFORM 600-REPORTE-CATEGORIA
035700        WHEN WKS-REPORTE-COMPARACION                              TK45271 
035800           PERFORM 700-REPORTE-COMPARACION
035900        WHEN OTHER
036000           DISPLAY '*** PETICION NO RECONOCIDA: '
036100                   WKS-ACCION-ES
036200     END-EVALUATE
036300     ACCEPT WKS-PETICION FROM SYSIN.
036400 305-PROCESA-PETICION-E. EXIT.
036500
036600******************************************************************
036700*  CALCULO GENERAL: RECORRE FZTRNM UNA VEZ PARA EL USUARIO Y     *
036800*  RANGO DE WKS-PARM-BALANCE, LLENANDO TOTALES, TABLA POR        *
036900*  CATEGORIA Y TABLA POR DIA DEL MES (ESTA ULTIMA SOLO TIENE     *
037000*  SENTIDO CUANDO EL RANGO PEDIDO ES UN SOLO MES, COMO EN 500)   *
037100******************************************************************
037200 310-CALCULA-BALANCE-PERIODO SECTION.
037300     MOVE ZERO TO WKS-BP-TOTAL-INGRESO WKS-BP-TOTAL-GASTO
037400     MOVE ZERO TO WKS-BP-CONTADOR-TRN WKS-BP-CONTADOR-INGRESO
037500                  WKS-BP-CONTADOR-GASTO
037600     SET FZTB-X TO 1
037700     PERFORM 311-LIMPIA-CAT-GASTO THRU 311-LIMPIA-CAT-GASTO-E
037800        UNTIL FZTB-X > FZTB-TOTAL-CATEGORIAS
037900     SET WKS-FC-IDX TO 1
038000     PERFORM 311-LIMPIA-DIA THRU 311-LIMPIA-DIA-E
038100        UNTIL WKS-FC-IDX > 31
038200     MOVE 'N' TO WKS-FIN-FZTRNM
038300     OPEN INPUT FZTRNM
038400     PERFORM 313-LEE-FZTRNM
038500     PERFORM 314-EVALUA-MOVIMIENTO THRU 314-EVALUA-MOVIMIENTO-E
038600        UNTIL FIN-FZTRNM
038700     CLOSE FZTRNM.
038800 310-CALCULA-BALANCE-PERIODO-E. EXIT.
038900
039000 311-LIMPIA-CAT-GASTO SECTION.
039100     MOVE ZERO TO WKS-BP-CAT-GASTO (FZTB-X)
039200     MOVE ZERO TO WKS-BP-CAT-CONTADOR (FZTB-X)
039300     SET FZTB-X UP BY 1.
039400 311-LIMPIA-CAT-GASTO-E. EXIT.
039500
039600 311-LIMPIA-DIA SECTION.
039700     MOVE ZERO TO WKS-BP-DIA-INGRESO (WKS-FC-IDX)
039800     MOVE ZERO TO WKS-BP-DIA-GASTO (WKS-FC-IDX)
039900     SET WKS-FC-IDX UP BY 1.
040000 311-LIMPIA-DIA-E. EXIT.
040100
040200 313-LEE-FZTRNM SECTION.
040300     READ FZTRNM
040400         AT END SET FIN-FZTRNM TO TRUE
040500     END-READ.
040600 313-LEE-FZTRNM-E. EXIT.
040700
040800 314-EVALUA-MOVIMIENTO SECTION.
040900     IF FZTR-USUARIO = WKS-PARM-USUARIO
041000        AND FZTR-FECHA >= WKS-PARM-FECHA-INICIO
041100        AND FZTR-FECHA <= WKS-PARM-FECHA-FIN
041200        PERFORM 312-ACUMULA-MOVIMIENTO
041300     END-IF
041400     PERFORM 313-LEE-FZTRNM.
041500 314-EVALUA-MOVIMIENTO-E. EXIT.
041600
041700 312-ACUMULA-MOVIMIENTO SECTION.
041800     ADD 1 TO WKS-BP-CONTADOR-TRN
041900     IF FZTR-ES-INGRESO
042000        ADD FZTR-MONTO TO WKS-BP-TOTAL-INGRESO
042100        ADD 1 TO WKS-BP-CONTADOR-INGRESO
042200        ADD FZTR-MONTO TO WKS-BP-DIA-INGRESO (FZTR-FECHA-DIA)
042300     ELSE
042400        ADD FZTR-MONTO TO WKS-BP-TOTAL-GASTO
042500        ADD 1 TO WKS-BP-CONTADOR-GASTO
042600        ADD FZTR-MONTO TO WKS-BP-DIA-GASTO (FZTR-FECHA-DIA)
042700        SET FZTB-X TO 1
042800        SEARCH ALL FZTB-CATEGORIA
042900           AT END CONTINUE
043000           WHEN FZTB-ID (FZTB-X) = FZTR-CATEGORIA-ID
043100              ADD FZTR-MONTO TO WKS-BP-CAT-GASTO (FZTB-X)
043200              ADD 1 TO WKS-BP-CAT-CONTADOR (FZTB-X)
043300        END-SEARCH
043400     END-IF.
043500 312-ACUMULA-MOVIMIENTO-E. EXIT.
043600
043700******************************************************************
043800*  RESUMEN DE PRESUPUESTOS DEL USUARIO PARA LAS CIFRAS DEL       *
043900*  TABLERO (CUENTA ACTIVOS, EN RIESGO, PRESUPUESTADO Y GASTADO)  *
044000******************************************************************
044100 350-RESUMEN-PRESUPUESTOS SECTION.
044200     MOVE ZERO TO WKS-RP-TOTAL WKS-RP-ACTIVOS WKS-RP-EN-RIESGO
044300     MOVE ZERO TO WKS-RP-TOTAL-PRESUP WKS-RP-TOTAL-GASTADO
044400     MOVE 'N' TO WKS-FIN-FZBUDM
044500     OPEN INPUT FZBUDM
044600     PERFORM 352-LEE-FZBUDM
044700     PERFORM 354-EVALUA-UN-PRESUPUESTO
044800        THRU 354-EVALUA-UN-PRESUPUESTO-E UNTIL FIN-FZBUDM
044900     CLOSE FZBUDM.
045000 350-RESUMEN-PRESUPUESTOS-E. EXIT.
045100
045200 352-LEE-FZBUDM SECTION.
045300     READ FZBUDM
045400         AT END SET FIN-FZBUDM TO TRUE
045500     END-READ.
045600 352-LEE-FZBUDM-E. EXIT.
045700
045800 354-EVALUA-UN-PRESUPUESTO SECTION.
045900     IF FZBD-USUARIO = WKS-PARM-USUARIO
046000        ADD 1 TO WKS-RP-TOTAL
046100        IF FZBD-ESTA-ACTIVO
046200           PERFORM 355-EVALUA-PRESUPUESTO
046300        END-IF
046400     END-IF
046500     PERFORM 352-LEE-FZBUDM.
046600 354-EVALUA-UN-PRESUPUESTO-E. EXIT.
046700
046800 355-EVALUA-PRESUPUESTO SECTION.
046900     ADD 1 TO WKS-RP-ACTIVOS
047000     MOVE FZBD-USUARIO      TO WKS-PG-USUARIO
047100     MOVE FZBD-CATEGORIA-ID TO WKS-PG-CATEGORIA-ID
047200     MOVE FZBD-FECHA-INICIO TO WKS-PG-FECHA-INICIO
047300     MOVE FZBD-FECHA-FIN    TO WKS-PG-FECHA-FIN
047400     CALL 'FZSPT001' USING WKS-PARAMETROS-GASTADO
047500     MOVE WKS-PG-MONTO-GASTADO TO WKS-EP-SPENT
047600     ADD FZBD-MONTO  TO WKS-RP-TOTAL-PRESUP
047700     ADD WKS-EP-SPENT TO WKS-RP-TOTAL-GASTADO
047800     IF FZBD-MONTO = ZERO
047900        MOVE ZERO TO WKS-EP-PCT-4DEC
048000     ELSE
048100        DIVIDE WKS-EP-SPENT BY FZBD-MONTO
048200              GIVING WKS-EP-PCT-4DEC ROUNDED
048300     END-IF
048400     MULTIPLY WKS-EP-PCT-4DEC BY 100 GIVING WKS-EP-PCT-USADO
048500     IF WKS-EP-PCT-USADO >= FZBD-UMBRAL-ALERTA
048600        ADD 1 TO WKS-RP-EN-RIESGO
048700     END-IF.
048800 355-EVALUA-PRESUPUESTO-E. EXIT.
048900
049000******************************************************************
049100*  REPORTE 1: TABLERO GENERAL DEL USUARIO EN UN RANGO DE FECHAS  *
049200******************************************************************
049300 400-REPORTE-DASHBOARD SECTION.
049400     MOVE WKS-PET-USUARIO      TO WKS-PARM-USUARIO
049500     MOVE WKS-PET-FECHA-INICIO TO WKS-PARM-FECHA-INICIO
049600     MOVE WKS-PET-FECHA-FIN    TO WKS-PARM-FECHA-FIN
049700     PERFORM 310-CALCULA-BALANCE-PERIODO
049800     PERFORM 320-ARMA-TOP5
049900     MOVE WKS-PET-FECHA-INICIO TO WKS-FC-FECHA
050000     PERFORM 332-FECHA-A-JULIANO
050100     MOVE WKS-FC-JULIANO TO WKS-JULIANO-1
050200     MOVE WKS-PET-FECHA-FIN TO WKS-FC-FECHA
050300     PERFORM 332-FECHA-A-JULIANO
050400     MOVE WKS-FC-JULIANO TO WKS-JULIANO-2
050500     SUBTRACT WKS-JULIANO-1 FROM WKS-JULIANO-2
050600           GIVING WKS-DIAS-RANGO
050700     ADD 1 TO WKS-DIAS-RANGO
050800     MOVE WKS-PET-USUARIO TO WKS-PARM-USUARIO
050900     PERFORM 350-RESUMEN-PRESUPUESTOS
051000     PERFORM 460-ESCRIBE-DASHBOARD.
051100 400-REPORTE-DASHBOARD-E. EXIT.
051200
051300******************************************************************
051400*  ORDENA LAS HASTA 5 CATEGORIAS DE MAYOR GASTO (SELECCION       *
051500*  SIMPLE SOBRE LA TABLA DE CATEGORIAS, SIN REPETIR UNA YA       *
051600*  ELEGIDA)                                                      *
051700******************************************************************
051800 320-ARMA-TOP5 SECTION.
051900     SET WKS-FC-IDX TO 1
052000     PERFORM 321-LIMPIA-TOP5 THRU 321-LIMPIA-TOP5-E
052100        UNTIL WKS-FC-IDX > 5
052200     SET FZTB-X TO 1
052300     PERFORM 322-LIMPIA-CAT-SEL THRU 322-LIMPIA-CAT-SEL-E
052400        UNTIL FZTB-X > FZTB-TOTAL-CATEGORIAS
052500     SET WKS-TR-IDX TO 1
052600     PERFORM 323-ARMA-UN-PUESTO THRU 323-ARMA-UN-PUESTO-E
052700        UNTIL WKS-TR-IDX > 5.
052800 320-ARMA-TOP5-E. EXIT.
052900
053000 321-LIMPIA-TOP5 SECTION.
053100     MOVE SPACES TO WKS-T5-NOMBRE (WKS-FC-IDX)
053200     MOVE ZERO   TO WKS-T5-MONTO  (WKS-FC-IDX)
053300     MOVE ZERO   TO WKS-T5-PCT    (WKS-FC-IDX)
053400     SET WKS-FC-IDX UP BY 1.
053500 321-LIMPIA-TOP5-E. EXIT.
053600
053700 322-LIMPIA-CAT-SEL SECTION.
053800     MOVE 'N' TO WKS-CAT-SEL (FZTB-X)
053900     SET FZTB-X UP BY 1.
054000 322-LIMPIA-CAT-SEL-E. EXIT.
054100
054200 323-ARMA-UN-PUESTO SECTION.
054300     MOVE ZERO TO WKS-CAT-MAX-MONTO
054400     MOVE ZERO TO WKS-IDX-MAYOR
054500     SET FZTB-X TO 1
054600     PERFORM 324-BUSCA-MAYOR THRU 324-BUSCA-MAYOR-E
054700        UNTIL FZTB-X > FZTB-TOTAL-CATEGORIAS
054800     IF WKS-IDX-MAYOR = ZERO
054900        CONTINUE
055000     ELSE
055100        MOVE FZTB-NOMBRE (WKS-IDX-MAYOR)
055200              TO WKS-T5-NOMBRE (WKS-TR-IDX)
055300        MOVE WKS-CAT-MAX-MONTO TO WKS-T5-MONTO (WKS-TR-IDX)
055400        IF WKS-BP-TOTAL-GASTO = ZERO
055500           MOVE ZERO TO WKS-T5-PCT (WKS-TR-IDX)
055600        ELSE
055700           DIVIDE WKS-CAT-MAX-MONTO BY WKS-BP-TOTAL-GASTO
055800                 GIVING WKS-PCT-4DEC ROUNDED
055900           MULTIPLY WKS-PCT-4DEC BY 100
056000                 GIVING WKS-T5-PCT (WKS-TR-IDX)
056100        END-IF
056200        MOVE 'Y' TO WKS-CAT-SEL (WKS-IDX-MAYOR)
056300     END-IF
056400     SET WKS-TR-IDX UP BY 1.
056500 323-ARMA-UN-PUESTO-E. EXIT.
056600
056700 324-BUSCA-MAYOR SECTION.
056800     IF WKS-BP-CAT-GASTO (FZTB-X) > WKS-CAT-MAX-MONTO
056900        AND NOT WKS-CAT-YA-ELEGIDA (FZTB-X)
057000        MOVE WKS-BP-CAT-GASTO (FZTB-X) TO WKS-CAT-MAX-MONTO
057100        MOVE FZTB-X TO WKS-IDX-MAYOR
057200     END-IF
057300     SET FZTB-X UP BY 1.
057400 324-BUSCA-MAYOR-E. EXIT.
057500
057600******************************************************************
057700*  CONVIERTE UNA FECHA AAAAMMDD A UN NUMERO DE DIA CONSECUTIVO   *
057800*  (PSEUDO-JULIANO) SIN USAR FUNCIONES INTRINSECAS, AL ESTILO    *
057900*  DE LAS RUTINAS DE FECHA DEL AREA                              *
058000******************************************************************
058100 332-FECHA-A-JULIANO SECTION.
058200     COMPUTE WKS-FC-BISIESTOS = ((WKS-FC-ANIO - 1) / 4)
058300                              - ((WKS-FC-ANIO - 1) / 100)
058400                              + ((WKS-FC-ANIO - 1) / 400)
058500     MOVE ZERO TO WKS-FC-DIAS-ACUM
058600     IF WKS-FC-MES > 1
058700        SET WKS-FC-IDX TO 1
058800        PERFORM 333-ACUMULA-DIAS-MES THRU 333-ACUMULA-DIAS-MES-E
058900           UNTIL WKS-FC-IDX >= WKS-FC-MES
059000     END-IF
059100     PERFORM 334-VERIFICA-BISIESTO
059200     IF WKS-FC-MES > 2 AND FC-ES-BISIESTO
059300        ADD 1 TO WKS-FC-DIAS-ACUM
059400     END-IF
059500     COMPUTE WKS-FC-JULIANO = (WKS-FC-ANIO * 365)
059600                            + WKS-FC-BISIESTOS
059700                            + WKS-FC-DIAS-ACUM + WKS-FC-DIA.
059800 332-FECHA-A-JULIANO-E. EXIT.
059900
060000 333-ACUMULA-DIAS-MES SECTION.
060100     ADD DIA-FIN-MES (WKS-FC-IDX) TO WKS-FC-DIAS-ACUM
060200     SET WKS-FC-IDX UP BY 1.
060300 333-ACUMULA-DIAS-MES-E. EXIT.
060400
060500 334-VERIFICA-BISIESTO SECTION.
060600     MOVE 'N' TO WKS-FC-ES-BISIESTO
060700     DIVIDE WKS-FC-ANIO BY 400 GIVING WKS-FC-COCIENTE
060800           REMAINDER WKS-FC-RESTO
060900     IF WKS-FC-RESTO = ZERO
061000        MOVE 'Y' TO WKS-FC-ES-BISIESTO
061100     ELSE
061200        DIVIDE WKS-FC-ANIO BY 100 GIVING WKS-FC-COCIENTE
061300              REMAINDER WKS-FC-RESTO
061400        IF WKS-FC-RESTO = ZERO
061500           MOVE 'N' TO WKS-FC-ES-BISIESTO
061600        ELSE
061700           DIVIDE WKS-FC-ANIO BY 4 GIVING WKS-FC-COCIENTE
061800                 REMAINDER WKS-FC-RESTO
061900           IF WKS-FC-RESTO = ZERO
062000              MOVE 'Y' TO WKS-FC-ES-BISIESTO
062100           END-IF
062200        END-IF
062300     END-IF.
062400 334-VERIFICA-BISIESTO-E. EXIT.
062500
062600 460-ESCRIBE-DASHBOARD SECTION.
062700     MOVE SPACES TO WKS-LINEA-TITULO
062800     MOVE 'TABLERO GENERAL - USUARIO' TO LT-TITULO
062900     WRITE REG-FZRPTL FROM WKS-LINEA-TITULO
063000     MOVE SPACES TO WKS-LINEA-CIFRA
063100     MOVE 'INGRESO TOTAL' TO LC-ETIQUETA
063200     MOVE WKS-BP-TOTAL-INGRESO TO LC-VALOR
063300     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
063400     MOVE SPACES TO WKS-LINEA-CIFRA
063500     MOVE 'GASTO TOTAL' TO LC-ETIQUETA
063600     MOVE WKS-BP-TOTAL-GASTO TO LC-VALOR
063700     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
063800     MOVE SPACES TO WKS-LINEA-CIFRA
063900     MOVE 'BALANCE (AHORRO)' TO LC-ETIQUETA
064000     COMPUTE WKS-DASH-BALANCE = WKS-BP-TOTAL-INGRESO
064100                               - WKS-BP-TOTAL-GASTO
064200     MOVE WKS-DASH-BALANCE TO LC-VALOR
064300     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
064400     MOVE SPACES TO WKS-LINEA-CIFRA
064500     MOVE '% DE AHORRO' TO LC-ETIQUETA
064600     IF WKS-BP-TOTAL-INGRESO = ZERO
064700        MOVE ZERO TO WKS-PCT-AHORRO
064800     ELSE
064900        DIVIDE WKS-DASH-BALANCE BY WKS-BP-TOTAL-INGRESO
065000              GIVING WKS-PCT-4DEC ROUNDED
065100        MULTIPLY WKS-PCT-4DEC BY 100 GIVING WKS-PCT-AHORRO
065200     END-IF
065300     MOVE WKS-PCT-AHORRO TO LC-VALOR
065400     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
065500     MOVE SPACES TO WKS-LINEA-TEXTO
065600     MOVE 'CATEGORIA DE MAYOR GASTO' TO LX-ETIQUETA
065700     IF WKS-T5-NOMBRE (1) = SPACES
065800        MOVE 'N/A' TO LX-VALOR
065900     ELSE
066000        MOVE WKS-T5-NOMBRE (1) TO LX-VALOR
066100     END-IF
066200     WRITE REG-FZRPTL FROM WKS-LINEA-TEXTO
066300     SET WKS-TR-IDX TO 1
066400     PERFORM 465-ESCRIBE-TOP5-SI THRU 465-ESCRIBE-TOP5-SI-E
066500        UNTIL WKS-TR-IDX > 5
066600     MOVE SPACES TO WKS-LINEA-CIFRA
066700     MOVE 'PRESUPUESTOS TOTALES' TO LC-ETIQUETA
066800     MOVE WKS-RP-TOTAL TO LC-VALOR
066900     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
067000     MOVE SPACES TO WKS-LINEA-CIFRA
067100     MOVE 'PRESUPUESTOS ACTIVOS' TO LC-ETIQUETA
067200     MOVE WKS-RP-ACTIVOS TO LC-VALOR
067300     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
067400     MOVE SPACES TO WKS-LINEA-CIFRA
067500     MOVE 'PRESUPUESTOS EN RIESGO' TO LC-ETIQUETA
067600     MOVE WKS-RP-EN-RIESGO TO LC-VALOR
067700     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
067800     MOVE SPACES TO WKS-LINEA-CIFRA
067900     MOVE 'TOTAL PRESUPUESTADO' TO LC-ETIQUETA
068000     MOVE WKS-RP-TOTAL-PRESUP TO LC-VALOR
068100     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
068200     MOVE SPACES TO WKS-LINEA-CIFRA
068300     MOVE 'TOTAL GASTADO EN PRESUPUESTOS' TO LC-ETIQUETA
068400     MOVE WKS-RP-TOTAL-GASTADO TO LC-VALOR
068500     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
068600     MOVE SPACES TO WKS-LINEA-CIFRA
068700     MOVE 'TRANSACCIONES DEL PERIODO' TO LC-ETIQUETA
068800     MOVE WKS-BP-CONTADOR-TRN TO LC-VALOR
068900     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
069000     MOVE SPACES TO WKS-LINEA-CIFRA
069100     MOVE 'PROMEDIO GASTO DIARIO' TO LC-ETIQUETA
069200     DIVIDE WKS-BP-TOTAL-GASTO BY WKS-DIAS-RANGO
069300           GIVING LC-VALOR ROUNDED
069400     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA.
069500 460-ESCRIBE-DASHBOARD-E. EXIT.
069600
069700 465-ESCRIBE-TOP5-SI SECTION.
069800     IF WKS-T5-NOMBRE (WKS-TR-IDX) NOT = SPACES
069900        MOVE SPACES TO WKS-LINEA-TOP5
070000        MOVE WKS-T5-NOMBRE (WKS-TR-IDX) TO L5-NOMBRE
070100        MOVE WKS-T5-MONTO  (WKS-TR-IDX) TO L5-MONTO
070200        MOVE WKS-T5-PCT    (WKS-TR-IDX) TO L5-PCT
070300        WRITE REG-FZRPTL FROM WKS-LINEA-TOP5
070400     END-IF
070500     SET WKS-TR-IDX UP BY 1.
070600 465-ESCRIBE-TOP5-SI-E. EXIT.
070700
070800******************************************************************
070900*  REPORTE 2: RESUMEN MENSUAL CON SALDOS DIARIOS                 *
071000******************************************************************
071100 500-REPORTE-MENSUAL SECTION.
071200     COMPUTE WKS-DIAS-EN-MES = DIA-FIN-MES (WKS-PET-MES)
071300     MOVE WKS-PET-ANIO TO WKS-FC-ANIO
071400     MOVE WKS-PET-MES  TO WKS-FC-MES
071500     PERFORM 334-VERIFICA-BISIESTO
071600     IF WKS-PET-MES = 2 AND FC-ES-BISIESTO
071700        ADD 1 TO WKS-DIAS-EN-MES
071800     END-IF
071900     COMPUTE WKS-PARM-FECHA-INICIO = (WKS-PET-ANIO * 10000)
072000                                    + (WKS-PET-MES * 100) + 1
072100     COMPUTE WKS-PARM-FECHA-FIN    = (WKS-PET-ANIO * 10000)
072200                                    + (WKS-PET-MES * 100)
072300                                    +  WKS-DIAS-EN-MES
072400     MOVE WKS-PET-USUARIO TO WKS-PARM-USUARIO
072500     PERFORM 310-CALCULA-BALANCE-PERIODO
072600     PERFORM 320-ARMA-TOP5
072700     PERFORM 560-ESCRIBE-MENSUAL.
072800 500-REPORTE-MENSUAL-E. EXIT.
072900
073000 560-ESCRIBE-MENSUAL SECTION.
073100     MOVE SPACES TO WKS-LINEA-TITULO
073200     MOVE 'RESUMEN MENSUAL - USUARIO' TO LT-TITULO
073300     WRITE REG-FZRPTL FROM WKS-LINEA-TITULO
073400     MOVE SPACES TO WKS-LINEA-CIFRA
073500     MOVE 'INGRESO DEL MES' TO LC-ETIQUETA
073600     MOVE WKS-BP-TOTAL-INGRESO TO LC-VALOR
073700     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
073800     MOVE SPACES TO WKS-LINEA-CIFRA
073900     MOVE 'GASTO DEL MES' TO LC-ETIQUETA
074000     MOVE WKS-BP-TOTAL-GASTO TO LC-VALOR
074100     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
074200     MOVE SPACES TO WKS-LINEA-CIFRA
074300     MOVE 'TRANSACCIONES DEL MES' TO LC-ETIQUETA
074400     MOVE WKS-BP-CONTADOR-TRN TO LC-VALOR
074500     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
074600     MOVE SPACES TO WKS-LINEA-CIFRA
074700     MOVE 'TRANSACCIONES DE INGRESO' TO LC-ETIQUETA
074800     MOVE WKS-BP-CONTADOR-INGRESO TO LC-VALOR
074900     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
075000     MOVE SPACES TO WKS-LINEA-CIFRA
075100     MOVE 'TRANSACCIONES DE GASTO' TO LC-ETIQUETA
075200     MOVE WKS-BP-CONTADOR-GASTO TO LC-VALOR
075300     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
075400     MOVE SPACES TO WKS-LINEA-CIFRA
075500     MOVE 'PROMEDIO GASTO DIARIO' TO LC-ETIQUETA
075600     DIVIDE WKS-BP-TOTAL-GASTO BY WKS-DIAS-EN-MES
075700           GIVING LC-VALOR ROUNDED
075800     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA
075900     IF WKS-T5-NOMBRE (1) NOT = SPACES
076000        MOVE SPACES TO WKS-LINEA-TOP5
076100        MOVE WKS-T5-NOMBRE (1) TO L5-NOMBRE
076200        MOVE WKS-T5-MONTO  (1) TO L5-MONTO
076300        MOVE WKS-T5-PCT    (1) TO L5-PCT
076400        WRITE REG-FZRPTL FROM WKS-LINEA-TOP5
076500     END-IF
076600     SET WKS-FC-IDX TO 1
076700     PERFORM 565-ESCRIBE-UN-DIA THRU 565-ESCRIBE-UN-DIA-E
076800        UNTIL WKS-FC-IDX > WKS-DIAS-EN-MES.
076900 560-ESCRIBE-MENSUAL-E. EXIT.
077000
077100 565-ESCRIBE-UN-DIA SECTION.
077200     MOVE SPACES TO WKS-LINEA-DIA
077300     COMPUTE LD-FECHA = (WKS-PET-ANIO * 10000)
077400                       + (WKS-PET-MES * 100) + WKS-FC-IDX
077500     MOVE WKS-BP-DIA-INGRESO (WKS-FC-IDX) TO LD-INGRESO
077600     MOVE WKS-BP-DIA-GASTO   (WKS-FC-IDX) TO LD-GASTO
077700     COMPUTE LD-NETO = WKS-BP-DIA-INGRESO (WKS-FC-IDX)
077800                     - WKS-BP-DIA-GASTO   (WKS-FC-IDX)
077900     WRITE REG-FZRPTL FROM WKS-LINEA-DIA
078000     SET WKS-FC-IDX UP BY 1.
078100 565-ESCRIBE-UN-DIA-E. EXIT.
078200
078300******************************************************************
078400*  REPORTE 3: ANALISIS DE UNA CATEGORIA CON TENDENCIA DE 6 MESES *TK45252 
078500******************************************************************
078600 600-REPORTE-CATEGORIA SECTION.                                   TK45252 
078700     MOVE ZERO TO WKS-CAT-IDX-BUSCADA                             TK45252 
078800     SET FZTB-X TO 1                                              TK45252 
078900     PERFORM 605-BUSCA-CATEGORIA THRU 605-BUSCA-CATEGORIA-E       TK45252 
079000        UNTIL FZTB-X > FZTB-TOTAL-CATEGORIAS                      TK45252 
079100     IF WKS-CAT-IDX-BUSCADA = ZERO                                TK45252 
079200        DISPLAY '*** CATEGORIA NO EXISTE: '                       TK45252 
079300                WKS-PET-CATEGORIA-NOMBRE                          TK45252 
079400     ELSE                                                         TK45252 
079500        MOVE FZTB-ID (WKS-CAT-IDX-BUSCADA) TO WKS-CAT-ID-BUSCADA  TK45252 
079600        MOVE WKS-PET-USUARIO      TO WKS-PARM-USUARIO             TK45252 
079700        MOVE WKS-PET-FECHA-INICIO TO WKS-PARM-FECHA-INICIO        TK45252 
079800        MOVE WKS-PET-FECHA-FIN    TO WKS-PARM-FECHA-FIN           TK45252 
079900        PERFORM 310-CALCULA-BALANCE-PERIODO                       TK45252 
080000        MOVE WKS-BP-CAT-GASTO (WKS-CAT-IDX-BUSCADA)               TK45252 
080100              TO WKS-CAT-SPENT-CATEGORIA                          TK45252 
080200        IF WKS-BP-TOTAL-GASTO = ZERO                              TK45252 
080300           MOVE ZERO TO WKS-CAT-PCT-TOTAL                         TK45252 
080400        ELSE                                                      TK45252 
080500           DIVIDE WKS-CAT-SPENT-CATEGORIA BY WKS-BP-TOTAL-GASTO   TK45252 
080600                 GIVING WKS-PCT-4DEC ROUNDED                      TK45252 
080700           MULTIPLY WKS-PCT-4DEC BY 100 GIVING WKS-CAT-PCT-TOTAL  TK45252 
080800        END-IF                                                    TK45252 
080900        IF WKS-BP-CAT-CONTADOR (WKS-CAT-IDX-BUSCADA) = ZERO       TK45252 
081000           MOVE ZERO TO WKS-CAT-PROMEDIO                          TK45252 
081100        ELSE                                                      TK45252 
081200           DIVIDE WKS-CAT-SPENT-CATEGORIA                         TK45252 
081300                 BY WKS-BP-CAT-CONTADOR (WKS-CAT-IDX-BUSCADA)     TK45252 
081400                 GIVING WKS-CAT-PROMEDIO ROUNDED                  TK45252 
081500        END-IF                                                    TK45252 
081600        PERFORM 620-ARMA-TENDENCIA                                TK45252 
081700        PERFORM 660-ESCRIBE-CATEGORIA                             TK45252 
081800     END-IF.                                                      TK45252 
081900 600-REPORTE-CATEGORIA-E. EXIT.                                   TK45252 
082000
082100 605-BUSCA-CATEGORIA SECTION.                                     TK45252 
082200     IF FZTB-NOMBRE (FZTB-X) = WKS-PET-CATEGORIA-NOMBRE           TK45252 
082300        SET WKS-CAT-IDX-BUSCADA TO FZTB-X                         TK45252 
082400     END-IF                                                       TK45252 
082500     SET FZTB-X UP BY 1.                                          TK45252 
082600 605-BUSCA-CATEGORIA-E. EXIT.                                     TK45252 
082700
082800******************************************************************TK45252 
082900*  CALCULA EL GASTO DE LA CATEGORIA EN CADA UNO DE LOS 6 MESES   *TK45252 
083000*  DE CALENDARIO QUE TERMINAN CON EL MES DE LA FECHA FIN PEDIDA  *TK45252 
083100******************************************************************TK45252 
083200 620-ARMA-TENDENCIA SECTION.                                      TK45252 
083300     MOVE WKS-PET-FECHA-FIN TO WKS-FC-FECHA                       TK45252 
083400     MOVE WKS-FC-ANIO TO WKS-TR-ANIO-CALC                         TK45252 
083500     MOVE WKS-FC-MES  TO WKS-TR-MES-CALC                          TK45252 
083600     SET WKS-TR-IDX TO 6                                          TK45252 
083700     PERFORM 625-ARMA-UN-MES THRU 625-ARMA-UN-MES-E               TK45252 
083800        UNTIL WKS-TR-IDX < 1.                                     TK45252 
083900 620-ARMA-TENDENCIA-E. EXIT.                                      TK45252 
084000
084100 625-ARMA-UN-MES SECTION.                                         TK45252 
084200     MOVE WKS-TR-ANIO-CALC TO WKS-TR-ANIO (WKS-TR-IDX)            TK45252 
084300     MOVE WKS-TR-MES-CALC  TO WKS-TR-MES  (WKS-TR-IDX)            TK45252 
084400     COMPUTE WKS-TR-FECHA-INI = (WKS-TR-ANIO-CALC * 10000)        TK45252 
084500                              + (WKS-TR-MES-CALC * 100) + 1       TK45252 
084600     MOVE WKS-TR-ANIO-CALC TO WKS-FC-ANIO                         TK45252 
084700     MOVE WKS-TR-MES-CALC  TO WKS-FC-MES                          TK45252 
084800     PERFORM 334-VERIFICA-BISIESTO                                TK45252 
084900     MOVE DIA-FIN-MES (WKS-TR-MES-CALC) TO WKS-DIAS-EN-MES        TK45252 
085000     IF WKS-TR-MES-CALC = 2 AND FC-ES-BISIESTO                    TK45252 
085100        ADD 1 TO WKS-DIAS-EN-MES                                  TK45252 
085200     END-IF                                                       TK45252 
085300     COMPUTE WKS-TR-FECHA-FIN = (WKS-TR-ANIO-CALC * 10000)        TK45252 
085400                              + (WKS-TR-MES-CALC * 100)           TK45252 
085500                              +  WKS-DIAS-EN-MES                  TK45252 
085600     MOVE WKS-PET-USUARIO     TO WKS-PG-USUARIO                   TK45252 
085700     MOVE WKS-CAT-ID-BUSCADA  TO WKS-PG-CATEGORIA-ID              TK45252 
085800     MOVE WKS-TR-FECHA-INI    TO WKS-PG-FECHA-INICIO              TK45252 
085900     MOVE WKS-TR-FECHA-FIN    TO WKS-PG-FECHA-FIN                 TK45252 
086000     CALL 'FZSPT001' USING WKS-PARAMETROS-GASTADO                 TK45252 
086100     MOVE WKS-PG-MONTO-GASTADO TO WKS-TR-MONTO (WKS-TR-IDX)       TK45252 
086200     SUBTRACT 1 FROM WKS-TR-MES-CALC                              TK45252 
086300     IF WKS-TR-MES-CALC = ZERO                                    TK45252 
086400        MOVE 12 TO WKS-TR-MES-CALC                                TK45252 
086500        SUBTRACT 1 FROM WKS-TR-ANIO-CALC                          TK45252 
086600     END-IF                                                       TK45252 
086700     SET WKS-TR-IDX DOWN BY 1.                                    TK45252 
086800 625-ARMA-UN-MES-E. EXIT.                                         TK45252 
086900
087000 660-ESCRIBE-CATEGORIA SECTION.                                   TK45252 
087100     MOVE SPACES TO WKS-LINEA-TITULO                              TK45252 
087200     MOVE 'ANALISIS DE CATEGORIA' TO LT-TITULO                    TK45252 
087300     WRITE REG-FZRPTL FROM WKS-LINEA-TITULO                       TK45252 
087400     MOVE SPACES TO WKS-LINEA-CIFRA                               TK45252 
087500     MOVE WKS-PET-CATEGORIA-NOMBRE TO LC-ETIQUETA                 TK45252 
087600     MOVE WKS-CAT-SPENT-CATEGORIA TO LC-VALOR                     TK45252 
087700     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA                        TK45252 
087800     MOVE SPACES TO WKS-LINEA-CIFRA                               TK45252 
087900     MOVE '% DEL GASTO TOTAL' TO LC-ETIQUETA                      TK45252 
088000     MOVE WKS-CAT-PCT-TOTAL TO LC-VALOR                           TK45252 
088100     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA                        TK45252 
088200     MOVE SPACES TO WKS-LINEA-CIFRA                               TK45252 
088300     MOVE 'TRANSACCIONES DE LA CATEGORIA' TO LC-ETIQUETA          TK45252 
088400     MOVE WKS-BP-CAT-CONTADOR (WKS-CAT-IDX-BUSCADA) TO LC-VALOR   TK45252 
088500     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA                        TK45252 
088600     MOVE SPACES TO WKS-LINEA-CIFRA                               TK45252 
088700     MOVE 'PROMEDIO POR TRANSACCION' TO LC-ETIQUETA               TK45252 
088800     MOVE WKS-CAT-PROMEDIO TO LC-VALOR                            TK45252 
088900     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA                        TK45252 
089000     MOVE SPACES TO WKS-LINEA-CIFRA                               TK45311 
089100     MOVE 'PRESUPUESTO ASIGNADO' TO LC-ETIQUETA                   TK45311 
089200     MOVE ZERO TO LC-VALOR                                        TK45311 
089300     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA                        TK45311 
089400     MOVE SPACES TO WKS-LINEA-CIFRA                               TK45311 
089500     MOVE 'PRESUPUESTO RESTANTE' TO LC-ETIQUETA                   TK45311 
089600     MOVE ZERO TO LC-VALOR                                        TK45311 
089700     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA                        TK45311 
089800     MOVE SPACES TO WKS-LINEA-CIFRA                               TK45311 
089900     MOVE '% DE PRESUPUESTO USADO' TO LC-ETIQUETA                 TK45311 
090000     MOVE ZERO TO LC-VALOR                                        TK45311 
090100     WRITE REG-FZRPTL FROM WKS-LINEA-CIFRA                        TK45252 
090200     SET WKS-TR-IDX TO 1                                          TK45252 
090300     PERFORM 665-ESCRIBE-UN-MES THRU 665-ESCRIBE-UN-MES-E         TK45252 
090400        UNTIL WKS-TR-IDX > 6.                                     TK45252 
090500 660-ESCRIBE-CATEGORIA-E. EXIT.                                   TK45252 
090600
090700 665-ESCRIBE-UN-MES SECTION.                                      TK45252 
090800     MOVE SPACES TO WKS-LINEA-TENDENCIA                           TK45252 
090900     MOVE WKS-TR-ANIO (WKS-TR-IDX) TO LTN-ANIO                    TK45252 
091000     MOVE WKS-TR-MES  (WKS-TR-IDX) TO LTN-MES                     TK45252 
091100     MOVE WKS-TR-MONTO (WKS-TR-IDX) TO LTN-MONTO                  TK45252 
091200     WRITE REG-FZRPTL FROM WKS-LINEA-TENDENCIA                    TK45252 
091300     SET WKS-TR-IDX UP BY 1.                                      TK45252 
091400 665-ESCRIBE-UN-MES-E. EXIT.                                      TK45252 
091500
091600******************************************************************
091700*  REPORTE 4: COMPARACION ENTRE DOS PERIODOS                     *TK45271 
091800******************************************************************
091900 700-REPORTE-COMPARACION SECTION.                                 TK45271 
092000     MOVE WKS-PET-USUARIO      TO WKS-PARM-USUARIO                TK45271 
092100     MOVE WKS-PET-FECHA-INICIO TO WKS-PARM-FECHA-INICIO           TK45271 
092200     MOVE WKS-PET-FECHA-FIN    TO WKS-PARM-FECHA-FIN              TK45271 
092300     PERFORM 310-CALCULA-BALANCE-PERIODO                          TK45271 
092400     MOVE WKS-BP-TOTAL-INGRESO TO WKS-P1-INGRESO                  TK45271 
092500     MOVE WKS-BP-TOTAL-GASTO   TO WKS-P1-GASTO                    TK45271 
092600     COMPUTE WKS-P1-BALANCE = WKS-P1-INGRESO - WKS-P1-GASTO       TK45271 
092700     MOVE WKS-PET-FECHA-INICIO-2 TO WKS-PARM-FECHA-INICIO         TK45271 
092800     MOVE WKS-PET-FECHA-FIN-2    TO WKS-PARM-FECHA-FIN            TK45271 
092900     PERFORM 310-CALCULA-BALANCE-PERIODO                          TK45271 
093000     MOVE WKS-BP-TOTAL-INGRESO TO WKS-P2-INGRESO                  TK45271 
093100     MOVE WKS-BP-TOTAL-GASTO   TO WKS-P2-GASTO                    TK45271 
093200     COMPUTE WKS-P2-BALANCE = WKS-P2-INGRESO - WKS-P2-GASTO       TK45271 
093300     SUBTRACT WKS-P1-INGRESO FROM WKS-P2-INGRESO                  TK45271 
093400           GIVING WKS-DIF-INGRESO                                 TK45271 
093500     SUBTRACT WKS-P1-GASTO   FROM WKS-P2-GASTO                    TK45271 
093600           GIVING WKS-DIF-GASTO                                   TK45271 
093700     SUBTRACT WKS-P1-BALANCE FROM WKS-P2-BALANCE                  TK45271 
093800           GIVING WKS-DIF-BALANCE                                 TK45271 
093900     PERFORM 720-CALCULA-PCT-CAMBIO                               TK45271 
094000     PERFORM 760-ESCRIBE-COMPARACION.                             TK45271 
094100 700-REPORTE-COMPARACION-E. EXIT.                                 TK45271 
094200
094300 720-CALCULA-PCT-CAMBIO SECTION.                                  TK45271 
094400     IF WKS-P1-INGRESO = ZERO                                     TK45271 
094500        MOVE ZERO TO WKS-PCT-CAMBIO-INGRESO                       TK45271 
094600     ELSE                                                         TK45271 
094700        DIVIDE WKS-DIF-INGRESO BY WKS-P1-INGRESO                  TK45271 
094800              GIVING WKS-PCT-4DEC ROUNDED                         TK45271 
094900        MULTIPLY WKS-PCT-4DEC BY 100 GIVING WKS-PCT-CAMBIO-INGRESOTK45271 
095000     END-IF                                                       TK45271 
095100     IF WKS-P1-GASTO = ZERO                                       TK45271 
095200        MOVE ZERO TO WKS-PCT-CAMBIO-GASTO                         TK45271 
095300     ELSE                                                         TK45271 
095400        DIVIDE WKS-DIF-GASTO BY WKS-P1-GASTO                      TK45271 
095500              GIVING WKS-PCT-4DEC ROUNDED                         TK45271 
095600        MULTIPLY WKS-PCT-4DEC BY 100 GIVING WKS-PCT-CAMBIO-GASTO  TK45271 
095700     END-IF                                                       TK45271 
095800     IF WKS-P1-BALANCE = ZERO                                     TK45271 
095900        MOVE ZERO TO WKS-PCT-CAMBIO-BALANCE                       TK45271 
096000     ELSE                                                         TK45271 
096100        DIVIDE WKS-DIF-BALANCE BY WKS-P1-BALANCE                  TK45271 
096200              GIVING WKS-PCT-4DEC ROUNDED                         TK45271 
096300        MULTIPLY WKS-PCT-4DEC BY 100                              TK45271 
096400              GIVING WKS-PCT-CAMBIO-BALANCE                       TK45271 
096500     END-IF.                                                      TK45271 
096600 720-CALCULA-PCT-CAMBIO-E. EXIT.                                  TK45271 
096700
096800 760-ESCRIBE-COMPARACION SECTION.                                 TK45271 
096900     MOVE SPACES TO WKS-LINEA-TITULO                              TK45271 
097000     MOVE 'COMPARACION DE PERIODOS' TO LT-TITULO                  TK45271 
097100     WRITE REG-FZRPTL FROM WKS-LINEA-TITULO                       TK45271 
097200     MOVE SPACES TO WKS-LINEA-COMPARA                             TK45271 
097300     MOVE 'INGRESO' TO LCM-ETIQUETA                               TK45271 
097400     MOVE WKS-P1-INGRESO TO LCM-PERIODO1                          TK45271 
097500     MOVE WKS-P2-INGRESO TO LCM-PERIODO2                          TK45271 
097600     MOVE WKS-DIF-INGRESO TO LCM-DIFERENCIA                       TK45271 
097700     MOVE WKS-PCT-CAMBIO-INGRESO TO LCM-PCT-CAMBIO                TK45271 
097800     WRITE REG-FZRPTL FROM WKS-LINEA-COMPARA                      TK45271 
097900     MOVE SPACES TO WKS-LINEA-COMPARA                             TK45271 
098000     MOVE 'GASTO' TO LCM-ETIQUETA                                 TK45271 
098100     MOVE WKS-P1-GASTO TO LCM-PERIODO1                            TK45271 
098200     MOVE WKS-P2-GASTO TO LCM-PERIODO2                            TK45271 
098300     MOVE WKS-DIF-GASTO TO LCM-DIFERENCIA                         TK45271 
098400     MOVE WKS-PCT-CAMBIO-GASTO TO LCM-PCT-CAMBIO                  TK45271 
098500     WRITE REG-FZRPTL FROM WKS-LINEA-COMPARA                      TK45271 
098600     MOVE SPACES TO WKS-LINEA-COMPARA                             TK45271 
098700     MOVE 'BALANCE' TO LCM-ETIQUETA                               TK45271 
098800     MOVE WKS-P1-BALANCE TO LCM-PERIODO1                          TK45271 
098900     MOVE WKS-P2-BALANCE TO LCM-PERIODO2                          TK45271 
099000     MOVE WKS-DIF-BALANCE TO LCM-DIFERENCIA                       TK45271 
099100     MOVE WKS-PCT-CAMBIO-BALANCE TO LCM-PCT-CAMBIO                TK45271 
099200     WRITE REG-FZRPTL FROM WKS-LINEA-COMPARA.                     TK45271 
099300 760-ESCRIBE-COMPARACION-E. EXIT.                                 TK45271 
099400
099500 900-TERMINA SECTION.
099600     CLOSE FZRPTL.
099700 900-TERMINA-E. EXIT.
