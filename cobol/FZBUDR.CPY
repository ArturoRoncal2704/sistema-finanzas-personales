000100******************************************************************
000200*                  C O P Y   F Z B U D R                         *
000300*------------------------------------------------------------------
000400* MAESTRO DE PRESUPUESTOS (FZBUDM), ORDENADO POR USUARIO.
000500* FZBD-CATEGORIA-ID = 0 INDICA QUE EL PRESUPUESTO CUBRE TODAS
000600* LAS CATEGORIAS DE GASTO DEL USUARIO.
000700*------------------------------------------------------------------
000800* EEDR 09/1994  TCK-45103  PRIMERA VERSION DEL LAYOUT.
000900******************************************************************
001000 01  FZBUD-REGISTRO.
001100     05  FZBD-ID                  PIC 9(09).
001200     05  FZBD-USUARIO             PIC 9(09).
001300     05  FZBD-NOMBRE              PIC X(30).
001400     05  FZBD-CATEGORIA-ID        PIC 9(09).
001500     05  FZBD-MONTO               PIC S9(08)V99.
001600     05  FZBD-FECHA-INICIO        PIC 9(08).
001700     05  FZBD-FECHA-INICIO-R REDEFINES FZBD-FECHA-INICIO.
001800         10  FZBD-INI-ANIO        PIC 9(04).
001900         10  FZBD-INI-MES         PIC 9(02).
002000         10  FZBD-INI-DIA         PIC 9(02).
002100     05  FZBD-FECHA-FIN           PIC 9(08).
002200     05  FZBD-FECHA-FIN-R REDEFINES FZBD-FECHA-FIN.
002300         10  FZBD-FIN-ANIO        PIC 9(04).
002400         10  FZBD-FIN-MES         PIC 9(02).
002500         10  FZBD-FIN-DIA         PIC 9(02).
002600     05  FZBD-PERIODO             PIC X(10).
002700     05  FZBD-UMBRAL-ALERTA       PIC S9(03)V99.
002800     05  FZBD-ACTIVO              PIC X(01).
002900         88  FZBD-ESTA-ACTIVO              VALUE 'Y'.
003000         88  FZBD-NO-ESTA-ACTIVO            VALUE 'N'.
003100     05  FILLER                   PIC X(08).
