000100******************************************************************
000200* FECHA       : 12/04/1992                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : FINANZAS PERSONALES                              *
000500* PROGRAMA    : FZCAT001                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SI EL MAESTRO DE CATEGORIAS VIENE VACIO LO SIEM- *
000800*             : BRA CON LAS 15 CATEGORIAS POR DEFECTO, LUEGO LO  *
000900*             : CARGA A UNA TABLA EN MEMORIA Y ATIENDE POR SYSIN *
001000*             : PETICIONES DE BUSQUEDA POR ID, POR TIPO O LISTA  *
001100*             : COMPLETA DE CATEGORIAS                           *
001200* ARCHIVOS    : FZCATM=A                                         *
001300* PROGRAMA(S) : NO APLICA                                        *
001400******************************************************************
001500*                  B I T A C O R A   D E   C A M B I O S         *
001600******************************************************************
001700* 12/04/1992 EEDR TCK-45105 VERSION ORIGINAL DEL PROGRAMA.       *
001800* 20/11/1993 PEDR TCK-45151 SE AGREGA PETICION DE BUSQUEDA POR   *
001900*                           TIPO DE CATEGORIA (INGRESO/GASTO).   *
002000* 14/01/1999 EEDR TCK-45211 REVISION Y2K, SIN CAMPOS DE FECHA EN *
002100*                           ESTE PROGRAMA, NO SE ENCONTRO RIESGO.*
002200* 08/08/2004 PEDR TCK-45260 SE CORRIGE SIEMBRA: FALTABA LA       *
002300*                           CATEGORIA OTROS GASTOS.              *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    FZCAT001.
002700 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002800 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - FINANZAS PERSONALES.
002900 DATE-WRITTEN.  12/04/1992.
003000 DATE-COMPILED.
003100 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT FZCATM ASSIGN TO FZCATM
003900            ORGANIZATION IS SEQUENTIAL
004000            ACCESS MODE  IS SEQUENTIAL
004100            FILE STATUS  IS FS-FZCATM.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  FZCATM
004500     RECORDING MODE IS F.
004600     COPY FZCATR.
004700 WORKING-STORAGE SECTION.
004800 77  WKS-TOTAL-LEIDAS             PIC 9(03) COMP VALUE ZERO.
004900 77  WKS-TOTAL-SEMBRADAS          PIC 9(02) COMP VALUE ZERO.
005000 77  WKS-TOTAL-PETICIONES         PIC 9(05) COMP VALUE ZERO.
005100 01  WKS-FS-STATUS.
005200     05  FS-FZCATM-GUARDADO       PIC 9(02) VALUE ZEROES.
005300     05  FILLER                   PIC X(03) VALUE SPACES.
005400 COPY FZCATTB.
005500 01  WKS-PETICION.
005600     05  WKS-ACCION-ES            PIC X(01).
005700         88  WKS-BUSCA-POR-ID              VALUE 'B'.
005800         88  WKS-BUSCA-POR-TIPO            VALUE 'T'.             TK45151 
005900         88  WKS-LISTA-TODAS               VALUE 'L'.
006000         88  WKS-TERMINA-PETICIONES        VALUE 'F'.
006100     05  WKS-PET-ID               PIC 9(09).
006200     05  WKS-PET-TIPO             PIC X(07).
006300     05  FILLER                   PIC X(03) VALUE SPACES.
006400 01  WKS-PETICION-FIN REDEFINES WKS-PETICION.
006500     05  FILLER                   PIC X(03).
006600         88  WKS-FIN-DE-CATALOGO          VALUE 'FIN'.
006700     05  FILLER                   PIC X(17).
006800 01  WKS-MASCARA                  PIC Z,ZZ9.
006900******************************************************************
007000*     TABLA DE LAS 15 CATEGORIAS POR DEFECTO (5 INGRESO,         *
007100*     10 GASTO), SEMBRADAS UNICAMENTE SI EL MAESTRO ESTA VACIO   *
007200******************************************************************
007300 01  WKS-CATALOGO-DEFECTO.
007400     05  FILLER PIC X(97) VALUE
007500        '000000001Salario                       Ingreso mensual de
007600-        ' nomina                         INGRESOY'.
007700     05  FILLER PIC X(97) VALUE
007800        '000000002Freelance                     Ingresos por traba
007900-        'jos independientes              INGRESOY'.
008000     05  FILLER PIC X(97) VALUE
008100        '000000003Inversiones                   Rendimientos de in
008200-        'versiones financieras           INGRESOY'.
008300     05  FILLER PIC X(97) VALUE
008400        '000000004Ventas                        Ingresos por venta
008500-        ' de bienes o servicios          INGRESOY'.
008600     05  FILLER PIC X(97) VALUE
008700        '000000005Otros Ingresos                Ingresos no clasif
008800-        'icados en otra categoria        INGRESOY'.
008900     05  FILLER PIC X(97) VALUE
009000        '000000006Alimentacion                  Gastos en comida y
009100-        ' supermercado                   GASTO  Y'.
009200     05  FILLER PIC X(97) VALUE
009300        '000000007Transporte                    Gastos de transpor
009400-        'te y combustible                GASTO  Y'.
009500     05  FILLER PIC X(97) VALUE
009600        '000000008Vivienda                      Renta, hipoteca y 
009700-        'mantenimiento del hogar         GASTO  Y'.
009800     05  FILLER PIC X(97) VALUE
009900        '000000009Entretenimiento               Gastos de ocio y e
010000-        'ntretenimiento                  GASTO  Y'.
010100     05  FILLER PIC X(97) VALUE
010200        '000000010Salud                         Gastos medicos y f
010300-        'armaceuticos                    GASTO  Y'.
010400     05  FILLER PIC X(97) VALUE
010500        '000000011Educacion                     Gastos en estudios
010600-        ' y capacitacion                 GASTO  Y'.
010700     05  FILLER PIC X(97) VALUE
010800        '000000012Servicios                     Agua, luz, telefon
010900-        'o e internet                    GASTO  Y'.
011000     05  FILLER PIC X(97) VALUE
011100        '000000013Ropa                          Gastos en vestuari
011200-        'o y calzado                     GASTO  Y'.
011300     05  FILLER PIC X(97) VALUE
011400        '000000014Tecnologia                    Equipo y servicios
011500-        ' tecnologicos                   GASTO  Y'.
011600     05  FILLER PIC X(97) VALUE
011700        '000000015Otros Gastos                  Gastos no clasificTK45260 
011800-        'ados en otra categoria          GASTO  Y'.              TK45260 
011900 01  WKS-CATALOGO-R REDEFINES WKS-CATALOGO-DEFECTO.
012000     05  WKS-CAT-DEFECTO OCCURS 15 TIMES.
012100         10  WKS-CD-ID            PIC 9(09).
012200         10  WKS-CD-NOMBRE        PIC X(30).
012300         10  WKS-CD-DESC          PIC X(50).
012400         10  WKS-CD-TIPO          PIC X(07).
012500         10  WKS-CD-DEFECTO       PIC X(01).
012600*--> VISTA AUXILIAR PARA DEPURAR RAPIDO EL TIPO DE CADA FILA
012700 01  WKS-CATALOGO-TIPO-R REDEFINES WKS-CATALOGO-DEFECTO.
012800     05  WKS-CT-FILA OCCURS 15 TIMES.
012900         10  FILLER               PIC X(89).
013000         10  WKS-CT-TIPO          PIC X(07).
013100         10  FILLER               PIC X(01).
013200******************************************************************
013300 PROCEDURE DIVISION.
013400 000-MAIN SECTION.
013500     PERFORM 100-ABRIR-Y-VERIFICA-VACIO
013600     PERFORM 200-CARGA-TABLA
013700     PERFORM 300-ATIENDE-PETICIONES
013800     PERFORM 600-ESTADISTICAS
013900     PERFORM 900-TERMINA
014000     STOP RUN.
014100 000-MAIN-E. EXIT.
014200
014300******************************************************************
014400*  ABRE EL MAESTRO; SI VIENE VACIO LO CIERRA Y LO SIEMBRA        *
014500******************************************************************
014600 100-ABRIR-Y-VERIFICA-VACIO SECTION.
014700     OPEN INPUT FZCATM
014800     IF FS-FZCATM NOT = 0 AND FS-FZCATM NOT = 35
014900        DISPLAY '*** ERROR AL ABRIR FZCATM, STATUS: ' FS-FZCATM
015000        MOVE 91 TO RETURN-CODE
015100        STOP RUN
015200     END-IF
015300     READ FZCATM
015400         AT END
015500             MOVE 10 TO FS-FZCATM-GUARDADO
015600     END-READ
015700     IF FS-FZCATM-GUARDADO = 10 OR FS-FZCATM = 35
015800        CLOSE FZCATM
015900        PERFORM 110-SIEMBRA-DEFECTO
016000        OPEN INPUT FZCATM
016100     ELSE
016200        CLOSE FZCATM
016300        OPEN INPUT FZCATM
016400     END-IF.
016500 100-ABRIR-Y-VERIFICA-VACIO-E. EXIT.
016600
016700 110-SIEMBRA-DEFECTO SECTION.
016800     OPEN OUTPUT FZCATM
016900     SET FZTB-X TO 1
017000     PERFORM 115-ESCRIBE-DEFECTO THRU 115-ESCRIBE-DEFECTO-E
017100        UNTIL FZTB-X > 15                                         TK45260 
017200     CLOSE FZCATM.
017300 110-SIEMBRA-DEFECTO-E. EXIT.
017400
017500 115-ESCRIBE-DEFECTO SECTION.
017600     MOVE WKS-CD-ID     (FZTB-X) TO FZCT-ID
017700     MOVE WKS-CD-NOMBRE (FZTB-X) TO FZCT-NOMBRE
017800     MOVE WKS-CD-DESC   (FZTB-X) TO FZCT-DESCRIPCION
017900     MOVE WKS-CD-TIPO   (FZTB-X) TO FZCT-TIPO
018000     MOVE WKS-CD-DEFECTO(FZTB-X) TO FZCT-DEFECTO
018100     WRITE FZCAT-REGISTRO
018200     ADD 1 TO WKS-TOTAL-SEMBRADAS
018300     SET FZTB-X UP BY 1.
018400 115-ESCRIBE-DEFECTO-E. EXIT.
018500
018600******************************************************************
018700*          CARGA EL MAESTRO A LA TABLA EN MEMORIA                *
018800******************************************************************
018900 200-CARGA-TABLA SECTION.
019000     MOVE ZERO TO FZTB-TOTAL-CATEGORIAS
019100     PERFORM 205-LEE-FZCATM
019200     PERFORM 207-ACUMULA-FZTB THRU 207-ACUMULA-FZTB-E
019300        UNTIL FS-FZCATM = 10.
019400 200-CARGA-TABLA-E. EXIT.
019500
019600 205-LEE-FZCATM SECTION.
019700     READ FZCATM
019800         AT END MOVE 10 TO FS-FZCATM
019900     END-READ.
020000 205-LEE-FZCATM-E. EXIT.
020100
020200 207-ACUMULA-FZTB SECTION.
020300     ADD 1 TO WKS-TOTAL-LEIDAS
020400     ADD 1 TO FZTB-TOTAL-CATEGORIAS
020500     SET FZTB-X TO FZTB-TOTAL-CATEGORIAS
020600     MOVE FZCT-ID     TO FZTB-ID (FZTB-X)
020700     MOVE FZCT-NOMBRE TO FZTB-NOMBRE (FZTB-X)
020800     MOVE FZCT-TIPO   TO FZTB-TIPO (FZTB-X)
020900     PERFORM 205-LEE-FZCATM.
021000 207-ACUMULA-FZTB-E. EXIT.
021100
021200******************************************************************
021300*   ATIENDE POR SYSIN PETICIONES DE BUSQUEDA HASTA RECIBIR 'F'   *
021400******************************************************************
021500 300-ATIENDE-PETICIONES SECTION.
021600     ACCEPT WKS-PETICION FROM SYSIN
021700     PERFORM 305-PROCESA-PETICION THRU 305-PROCESA-PETICION-E
021800        UNTIL WKS-TERMINA-PETICIONES.
021900 300-ATIENDE-PETICIONES-E. EXIT.
022000
022100 305-PROCESA-PETICION SECTION.
022200     ADD 1 TO WKS-TOTAL-PETICIONES
022300     EVALUATE TRUE
022400        WHEN WKS-BUSCA-POR-ID
022500           PERFORM 310-BUSCA-POR-ID
022600        WHEN WKS-BUSCA-POR-TIPO                                   TK45151 
022700           PERFORM 320-BUSCA-POR-TIPO                             TK45151 
022800        WHEN WKS-LISTA-TODAS
022900           PERFORM 330-LISTA-TODAS
023000        WHEN OTHER
023100           DISPLAY '*** PETICION NO RECONOCIDA: '
023200                   WKS-ACCION-ES
023300     END-EVALUATE
023400     ACCEPT WKS-PETICION FROM SYSIN.
023500 305-PROCESA-PETICION-E. EXIT.
023600
023700 310-BUSCA-POR-ID SECTION.
023800     SET FZTB-X TO 1
023900     SEARCH ALL FZTB-CATEGORIA
024000        AT END
024100           DISPLAY '*** CATEGORIA NO EXISTE, ID: ' WKS-PET-ID
024200        WHEN FZTB-ID (FZTB-X) = WKS-PET-ID
024300           DISPLAY 'ID   : ' FZTB-ID (FZTB-X)
024400           DISPLAY 'NOMBRE: ' FZTB-NOMBRE (FZTB-X)
024500           DISPLAY 'TIPO  : ' FZTB-TIPO (FZTB-X)
024600     END-SEARCH.
024700 310-BUSCA-POR-ID-E. EXIT.
024800
024900 320-BUSCA-POR-TIPO SECTION.                                      TK45151 
025000     SET FZTB-X TO 1                                              TK45151 
025100     PERFORM 325-MUESTRA-SI-TIPO THRU 325-MUESTRA-SI-TIPO-E       TK45151 
025200        UNTIL FZTB-X > FZTB-TOTAL-CATEGORIAS.                     TK45151 
025300 320-BUSCA-POR-TIPO-E. EXIT.                                      TK45151 
025400
025500 325-MUESTRA-SI-TIPO SECTION.                                     TK45151 
025600     IF FZTB-TIPO (FZTB-X) = WKS-PET-TIPO                         TK45151 
025700        DISPLAY 'ID   : ' FZTB-ID (FZTB-X)                        TK45151 
025800        DISPLAY 'NOMBRE: ' FZTB-NOMBRE (FZTB-X)                   TK45151 
025900        DISPLAY 'TIPO  : ' FZTB-TIPO (FZTB-X)                     TK45151 
026000     END-IF                                                       TK45151 
026100     SET FZTB-X UP BY 1.                                          TK45151 
026200 325-MUESTRA-SI-TIPO-E. EXIT.                                     TK45151 
026300
026400 330-LISTA-TODAS SECTION.
026500     SET FZTB-X TO 1
026600     PERFORM 335-MUESTRA-UNA THRU 335-MUESTRA-UNA-E
026700        UNTIL FZTB-X > FZTB-TOTAL-CATEGORIAS.
026800 330-LISTA-TODAS-E. EXIT.
026900
027000 335-MUESTRA-UNA SECTION.
027100     DISPLAY 'ID   : ' FZTB-ID (FZTB-X)
027200     DISPLAY 'NOMBRE: ' FZTB-NOMBRE (FZTB-X)
027300     DISPLAY 'TIPO  : ' FZTB-TIPO (FZTB-X)
027400     SET FZTB-X UP BY 1.
027500 335-MUESTRA-UNA-E. EXIT.
027600
027700 600-ESTADISTICAS SECTION.
027800     DISPLAY '******************************************'
027900     MOVE WKS-TOTAL-SEMBRADAS TO WKS-MASCARA
028000     DISPLAY 'CATEGORIAS SEMBRADAS  : ' WKS-MASCARA
028100     MOVE WKS-TOTAL-LEIDAS TO WKS-MASCARA
028200     DISPLAY 'CATEGORIAS CARGADAS   : ' WKS-MASCARA
028300     MOVE WKS-TOTAL-PETICIONES TO WKS-MASCARA
028400     DISPLAY 'PETICIONES ATENDIDAS  : ' WKS-MASCARA
028500     DISPLAY '******************************************'.
028600 600-ESTADISTICAS-E. EXIT.
028700
028800 900-TERMINA SECTION.
028900     CLOSE FZCATM.
029000 900-TERMINA-E. EXIT.
