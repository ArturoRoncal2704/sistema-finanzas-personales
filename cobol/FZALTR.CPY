000100******************************************************************
000200*                  C O P Y   F Z A L T R                         *
000300*------------------------------------------------------------------
000400* ALERTA DE PRESUPUESTO, USADA TANTO COMO ARCHIVO DE ALERTAS
000500* EXISTENTES (FZALTI, PARA DETECTAR DUPLICADOS) COMO ARCHIVO DE
000600* ALERTAS NUEVAS (FZALTO, GENERADO POR FZBUD001).
000700*------------------------------------------------------------------
000800* PEDR 02/1996  TCK-45104  PRIMERA VERSION DEL LAYOUT.
000900******************************************************************
001000 01  FZAL-REGISTRO.
001100     05  FZAL-PRESUPUESTO-ID      PIC 9(09).
001200     05  FZAL-USUARIO             PIC 9(09).
001300     05  FZAL-TIPO                PIC X(08).
001400         88  FZAL-ES-ADVERTENCIA           VALUE 'WARNING '.
001500         88  FZAL-ES-EXCEDIDO              VALUE 'EXCEEDED'.
001600     05  FZAL-PORCENTAJE-USO      PIC S9(03)V99.
001700     05  FZAL-LEIDA               PIC X(01).
001800         88  FZAL-YA-LEIDA                 VALUE 'Y'.
001900         88  FZAL-NO-LEIDA                 VALUE 'N'.
002000     05  FZAL-MENSAJE             PIC X(80).
002100     05  FILLER                   PIC X(05) VALUE SPACES.
