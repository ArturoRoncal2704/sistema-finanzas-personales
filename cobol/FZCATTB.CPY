000100******************************************************************
000200*                  C O P Y   F Z C A T T B                       *
000300*------------------------------------------------------------------
000400* TABLA DE CATEGORIAS EN MEMORIA, CARGADA DESDE FZCATM AL INICIO
000500* DE CADA PROGRAMA QUE LA NECESITA (FZTRN001, FZBUD001, FZRPT001
000600* LA CARGAN CADA UNO POR SU CUENTA, NO HAY RUTINA COMPARTIDA).
000700* SE BUSCA SIEMPRE POR FZTB-ID CON SEARCH ALL, POR LO QUE EL
000800* MAESTRO DEBE VENIR ORDENADO POR CAT-ID ASCENDENTE.
000900*------------------------------------------------------------------
001000* PEDR 03/1991  TCK-45100  PRIMERA VERSION DE LA TABLA.
001100******************************************************************
001200 01  FZTB-TABLA-CATEGORIAS.
001300     05  FZTB-TOTAL-CATEGORIAS    PIC 9(03) COMP VALUE ZERO.
001400     05  FILLER                   PIC X(03) VALUE SPACES.
001500     05  FZTB-CATEGORIA OCCURS 0 TO 200 TIMES
001600                        DEPENDING ON FZTB-TOTAL-CATEGORIAS
001700                        ASCENDING KEY FZTB-ID
001800                        INDEXED BY FZTB-X.
001900         10  FZTB-ID              PIC 9(09).
002000         10  FZTB-NOMBRE          PIC X(30).
002100         10  FZTB-TIPO            PIC X(07).
